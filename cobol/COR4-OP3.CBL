000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    COR4-OP3.
000030 AUTHOR.        J. PEREZ ZUÑIGA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  MAYO 1998.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* COR4-OP3 - MOTOR DE VALORACION DE PRECIOS (PRICING).           *
000110* LEE LAS SOLICITUDES DE COSTEO DE UN EMBARQUE DE CERAMICA,       *
000120* VALIDA LOS DATOS DE ENTRADA, CALCULA EL FLETE SEGUN EL PAIS DE  *
000130* ORIGEN Y LAS TARIFAS VIGENTES, AGREGA LOS RECARGOS Y EL COSTO   *
000140* DE PALETIZACION, Y DETERMINA EL PRECIO DE VENTA POR M2 QUE      *
000150* CUMPLE EL MARGEN OBJETIVO DE CADA SOLICITUD.  ESCRIBE UN        *
000160* REGISTRO DE RESULTADO POR SOLICITUD Y UN INFORME CON EL DETALLE *
000170* Y LOS TOTALES DE LA CORRIDA.                                    *
000180*                                                                *
000190* LAS TABLAS DE TARIFA (ESPAÑA POR CARRETERA, ITALIA, GROUPAGE) Y *
000200* LA FICHA DE RECARGOS SE CARGAN COMPLETAS A MEMORIA AL ABRIR LOS *
000210* ARCHIVOS - EL VOLUMEN DE BANDAS POR RUTA ES PEQUEÑO Y NO        *
000220* JUSTIFICA ACCESO POR CLAVE.                                    *
000230*                                                                *
000240******************************************************************
000250*  BITACORA DE CAMBIOS                                          *
000260*  --------------------------------------------------------    *
000270*  1998-05-20 JPZ  VERSION ORIGINAL DEL MOTOR DE PRECIOS.        *
000280*  1998-11-10 JPZ  TARIFA GROUPAGE COMO TABLA SEPARADA DE LA     *
000290*                  DE CARRETERA (TICKET COR-0114).               *
000300*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN ESTE PROGRAMA - OK.    *
000310*  2000-04-03 JPZ  FLETE MANUAL PARA POLONIA (TICKET COR-0158).  *
000320*  2001-02-26 LNB  DEFECTO DE TARIFA CUANDO NO HAY BANDA QUE      *
000330*                  CALCE (TICKET COR-0177).                      *
000340*  2002-09-18 CRZ  RECARGO PORTUGAL Y PALETA INDUSTRIAL ITALIA.  *
000350*  2003-07-15 LNB  MODO DE TRANSPORTE (CARRETERA/GROUPAGE) Y SU  *
000360*                  VALIDACION POR PAIS DE ORIGEN (COR-0241).     *
000370******************************************************************
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SPECIAL-NAMES.
000410    CLASS DIGITO IS "0" THRU "9".
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440    SELECT ARCH-TARIFA-ES ASSIGN TO CORFTES
000450        ORGANIZATION IS LINE SEQUENTIAL.
000460    SELECT ARCH-TARIFA-IT ASSIGN TO CORFTIT
000470        ORGANIZATION IS LINE SEQUENTIAL.
000480    SELECT ARCH-TARIFA-GR ASSIGN TO CORFTGR
000490        ORGANIZATION IS LINE SEQUENTIAL.
000500    SELECT ARCH-EXTRAS ASSIGN TO CORFXTR
000510        ORGANIZATION IS LINE SEQUENTIAL.
000520    SELECT ARCH-SOLICITUDES ASSIGN TO CORFPRQ
000530        ORGANIZATION IS LINE SEQUENTIAL.
000540    SELECT ARCH-RESULTADO ASSIGN TO CORFPRS
000550        ORGANIZATION IS LINE SEQUENTIAL.
000560    SELECT ARCH-INFORME ASSIGN TO CORFPIN
000570        ORGANIZATION IS LINE SEQUENTIAL.
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  ARCH-TARIFA-ES
000610    LABEL RECORD IS STANDARD.
000620    COPY CORFRTB.
000630*    REDEFINITION USED TO SKIP A BLANK OR GARBLED BAND ROW IN ONE *
000640*    COMPARISON INSTEAD OF FIELD BY FIELD (SEE 1200-CARGAR-ES).   *
000650 01  REG-TARIFA-ES-ALFA REDEFINES CORFRTB-REG
000660                                PIC X(50).
000670 FD  ARCH-TARIFA-IT
000680    LABEL RECORD IS STANDARD.
000690    COPY CORFRTB REPLACING CORFRTB-REG      BY REG-TARIFA-IT
000700                            FT-KG-MINIMO     BY IT-KG-MINIMO
000710                            FT-KG-MAXIMO     BY IT-KG-MAXIMO
000720                            FT-TARIFA-PLANA  BY IT-TARIFA-PLANA
000730                            FT-TARIFA-KG     BY IT-TARIFA-KG
000740                            FT-ULTIMA-FILA-IND  BY IT-ULTIMA-FILA-IND
000750                            FT-ES-ULTIMA-FILA   BY IT-ES-ULTIMA-FILA
000760                            FT-NO-ES-ULTIMA-FILA BY IT-NO-ES-ULTIMA-FILA
000770                            FT-TARIFA-DEFECTO   BY IT-TARIFA-DEFECTO.
000780 01  REG-TARIFA-IT-ALFA REDEFINES REG-TARIFA-IT
000790                                PIC X(50).
000800 FD  ARCH-TARIFA-GR
000810    LABEL RECORD IS STANDARD.
000820    COPY CORFRTB REPLACING CORFRTB-REG      BY REG-TARIFA-GR
000830                            FT-KG-MINIMO     BY GR-KG-MINIMO
000840                            FT-KG-MAXIMO     BY GR-KG-MAXIMO
000850                            FT-TARIFA-PLANA  BY GR-TARIFA-PLANA
000860                            FT-TARIFA-KG     BY GR-TARIFA-KG
000870                            FT-ULTIMA-FILA-IND  BY GR-ULTIMA-FILA-IND
000880                            FT-ES-ULTIMA-FILA   BY GR-ES-ULTIMA-FILA
000890                            FT-NO-ES-ULTIMA-FILA BY GR-NO-ES-ULTIMA-FILA
000900                            FT-TARIFA-DEFECTO   BY GR-TARIFA-DEFECTO.
000910 01  REG-TARIFA-GR-ALFA REDEFINES REG-TARIFA-GR
000920                                PIC X(50).
000930 FD  ARCH-EXTRAS
000940    LABEL RECORD IS STANDARD.
000950    COPY CORXTRA.
000960 FD  ARCH-SOLICITUDES
000970    LABEL RECORD IS STANDARD.
000980    COPY CORPREQ.
000990 FD  ARCH-RESULTADO
001000    LABEL RECORD IS STANDARD.
001010    COPY CORPRES.
001020 FD  ARCH-INFORME
001030    LABEL RECORD IS STANDARD.
001040 01  LINEA-INFORME                 PIC X(80).
001050 WORKING-STORAGE SECTION.
001060*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
001070 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "-".
001080 77  NUMERO-CORRELATIVO        PIC 9(05) COMP VALUE ZERO.
001090*    ---------------------------------- TABLAS DE TARIFA EN MEMORIA
001100 01  TABLA-TARIFA-ES.
001110    05  TB-ES-FILA OCCURS 20 TIMES.
001120        10  TB-ES-KG-MIN          PIC 9(07)V99.
001130        10  TB-ES-KG-MAX          PIC 9(07)V99.
001140        10  TB-ES-TARIFA-PLANA    PIC 9(06)V99.
001150        10  TB-ES-TARIFA-KG       PIC 9(03)V9999.
001160        10  TB-ES-DEFECTO         PIC 9(03)V9999.
001170        10  FILLER                PIC X(09).
001180 01  TABLA-TARIFA-IT.
001190    05  TB-IT-FILA OCCURS 20 TIMES.
001200        10  TB-IT-KG-MIN          PIC 9(07)V99.
001210        10  TB-IT-KG-MAX          PIC 9(07)V99.
001220        10  TB-IT-TARIFA-PLANA    PIC 9(06)V99.
001230        10  TB-IT-TARIFA-KG       PIC 9(03)V9999.
001240        10  TB-IT-DEFECTO         PIC 9(03)V9999.
001250        10  FILLER                PIC X(09).
001260 01  TABLA-TARIFA-GR.
001270    05  TB-GR-FILA OCCURS 20 TIMES.
001280        10  TB-GR-KG-MIN          PIC 9(07)V99.
001290        10  TB-GR-KG-MAX          PIC 9(07)V99.
001300        10  TB-GR-TARIFA-PLANA    PIC 9(06)V99.
001310        10  TB-GR-TARIFA-KG       PIC 9(03)V9999.
001320        10  TB-GR-DEFECTO         PIC 9(03)V9999.
001330        10  FILLER                PIC X(09).
001340*    ------------------------------------------- FICHA DE RECARGOS
001350 01  WS-EXTRAS-FICHA.
001360    05  WS-XT-PESO-PALETA-EU      PIC 9(03)V99.
001370    05  WS-XT-COSTO-PALETA-EU     PIC 9(03)V99.
001380    05  WS-XT-PESO-PALETA-IND     PIC 9(03)V99.
001390    05  WS-XT-COSTO-PALETA-IND    PIC 9(03)V99.
001400    05  WS-XT-RECARGO-CRETA-KG    PIC 9(01)V9999.
001410    05  WS-XT-RECARGO-PT-M2       PIC 9(03)V99.
001420    05  WS-XT-RECARGO-IT-PALETA   PIC 9(03)V99.
001430    05  FILLER                    PIC X(10).
001440*    ------------------------------------- AREA DE CALCULO (COSTEO)
001450*    TODOS LOS CAMPOS LLEVAN CUATRO DECIMALES DE RESGUARDO PARA    *
001460*    QUE EL REDONDEO A LAS SALIDAS (2 O 4 DECIMALES) SE HAGA UNA   *
001470*    SOLA VEZ, AL FINAL, SOBRE EL VALOR CALCULADO CON MAS CIFRAS.  *
001480 01  WS-CALCULO.
001490    05  WS-KG-BALDOSAS            PIC 9(08)V9999.
001500    05  WS-KG-TOTAL               PIC 9(08)V9999.
001510    05  WS-COSTO-MERCANCIA        PIC 9(09)V9999.
001520    05  WS-FLETE                  PIC 9(07)V9999.
001530    05  WS-EXTRAS                 PIC 9(07)V9999.
001540    05  WS-EXTRA-UNITARIO         PIC 9(07)V9999.
001550    05  WS-COSTO-PALETAS          PIC 9(06)V9999.
001560    05  WS-LOGISTICA              PIC 9(08)V9999.
001570    05  WS-COSTO-TOTAL            PIC 9(09)V9999.
001580    05  WS-COSTO-M2               PIC 9(06)V9999.
001590    05  WS-PRECIO-VENTA-M2        PIC 9(06)V9999.
001600    05  WS-COMPLEMENTO-MARGEN     PIC V9(04).
001610    05  WS-MARKUP                 PIC 9(02)V9999.
001620    05  FILLER                    PIC X(10).
001630*    ------------------------------------------------- INDICADORES
001640 01  WS-INDICADORES.
001650    05  WS-FIN-ARCHIVO-IND        PIC X(01) VALUE "N".
001660        88  WS-FIN-ARCHIVO            VALUE "S".
001670        88  WS-NO-FIN-ARCHIVO         VALUE "N".
001680    05  WS-SOLICITUD-IND          PIC X(01) VALUE "S".
001690        88  WS-SOLICITUD-VALIDA       VALUE "S".
001700        88  WS-SOLICITUD-INVALIDA     VALUE "N".
001710    05  WS-MODO-EFECTIVO-IND      PIC X(01) VALUE "R".
001720        88  WS-MODO-EFECTIVO-CARRETERA  VALUE "R".
001730        88  WS-MODO-EFECTIVO-GROUPAGE   VALUE "G".
001740    05  WS-BANDA-IND              PIC X(01) VALUE "N".
001750        88  WS-ENCONTRO-BANDA         VALUE "S".
001760        88  WS-NO-ENCONTRO-BANDA      VALUE "N".
001770    05  FILLER                    PIC X(06).
001780*    ------------------------------------------------- CONTADORES
001790 01  WS-CONTADORES.
001800    05  WS-SUB                    PIC 9(02) COMP.
001810    05  WS-NUM-FILAS-ES           PIC 9(02) COMP VALUE ZERO.
001820    05  WS-NUM-FILAS-IT           PIC 9(02) COMP VALUE ZERO.
001830    05  WS-NUM-FILAS-GR           PIC 9(02) COMP VALUE ZERO.
001840    05  WS-CANT-LEIDAS            PIC 9(05) COMP VALUE ZERO.
001850    05  WS-CANT-OK                PIC 9(05) COMP VALUE ZERO.
001860    05  WS-CANT-ERRORES           PIC 9(05) COMP VALUE ZERO.
001870    05  FILLER                    PIC X(06).
001880*    ------------------------------------------- SUMAS DE LA CORRIDA
001890 01  WS-SUMAS.
001900    05  WS-SUMA-COSTO-MERCANCIA   PIC 9(11)V99 VALUE ZERO.
001910    05  WS-SUMA-COSTO-TOTAL       PIC 9(12)V99 VALUE ZERO.
001920    05  FILLER                    PIC X(06).
001930*    -------------------------------------------- LINEA DE DETALLE
001940 01  WS-LINEA-DETALLE.
001950    05  WS-LD-SOLICITUD           PIC X(08).
001960    05  WS-LD-ORIGEN              PIC X(02).
001970    05  WS-LD-DESTINO             PIC X(10).
001980    05  WS-LD-COSTO-TOTAL         PIC ZZZZZZZ9.99.
001990    05  WS-LD-VENTA-M2            PIC ZZZZ9.99.
002000    05  WS-LD-ESTADO              PIC X(02).
002010    05  FILLER                    PIC X(30).
002020*    ------------------------------------------ CAMPOS EDITADOS
002030 01  WS-EDITADOS.
002040    05  WS-ED-CANTIDAD            PIC ZZZZ9.
002050    05  WS-ED-TOTAL-14            PIC Z(10)9.99.
002060 PROCEDURE DIVISION.
002070 1000-INICIO.
002080    PERFORM 1100-ABRIR-ARCHIVOS   THRU 1100-EXIT.
002090    PERFORM 1200-CARGAR-ES        THRU 1200-EXIT.
002100    PERFORM 1300-CARGAR-IT        THRU 1300-EXIT.
002110    PERFORM 1400-CARGAR-GR        THRU 1400-EXIT.
002120    PERFORM 1500-CARGAR-EXTRAS    THRU 1500-EXIT.
002130    PERFORM 1600-IMPRIMIR-ENCABEZADO THRU 1600-EXIT.
002140    PERFORM 2000-PROCESAR-SOLICITUDES THRU 2000-EXIT
002150        UNTIL WS-FIN-ARCHIVO.
002160    PERFORM 3000-IMPRIMIR-TOTALES THRU 3000-EXIT.
002170    CLOSE ARCH-TARIFA-ES ARCH-TARIFA-IT ARCH-TARIFA-GR
002180          ARCH-EXTRAS ARCH-SOLICITUDES
002190          ARCH-RESULTADO ARCH-INFORME.
002200    GOBACK.
002210*----------------------------------------------------------------
002220 1100-ABRIR-ARCHIVOS.
002230    OPEN INPUT  ARCH-TARIFA-ES.
002240    OPEN INPUT  ARCH-TARIFA-IT.
002250    OPEN INPUT  ARCH-TARIFA-GR.
002260    OPEN INPUT  ARCH-EXTRAS.
002270    OPEN INPUT  ARCH-SOLICITUDES.
002280    OPEN OUTPUT ARCH-RESULTADO.
002290    OPEN OUTPUT ARCH-INFORME.
002300 1100-EXIT.
002310    EXIT.
002320*----------------------------------------------------------------
002330* CARGA DE LA TABLA DE TARIFA ESPAÑA (CARRETERA).  LA TARIFA POR   *
002340* DEFECTO DE LA TABLA SE TOMA DE LA FILA MARCADA COMO ULTIMA.      *
002350*----------------------------------------------------------------
002360 1200-CARGAR-ES.
002370    READ ARCH-TARIFA-ES AT END GO TO 1200-EXIT.
002380    IF REG-TARIFA-ES-ALFA = SPACES GO TO 1200-CARGAR-ES.
002390    IF WS-NUM-FILAS-ES > 19 GO TO 1200-CARGAR-ES.
002400    ADD 1 TO WS-NUM-FILAS-ES.
002410    MOVE FT-KG-MINIMO    TO TB-ES-KG-MIN       (WS-NUM-FILAS-ES).
002420    MOVE FT-KG-MAXIMO    TO TB-ES-KG-MAX       (WS-NUM-FILAS-ES).
002430    MOVE FT-TARIFA-PLANA TO TB-ES-TARIFA-PLANA (WS-NUM-FILAS-ES).
002440    MOVE FT-TARIFA-KG    TO TB-ES-TARIFA-KG    (WS-NUM-FILAS-ES).
002450    IF FT-ES-ULTIMA-FILA
002460       MOVE FT-TARIFA-DEFECTO TO TB-ES-DEFECTO (WS-NUM-FILAS-ES)
002470    END-IF.
002480    GO TO 1200-CARGAR-ES.
002490 1200-EXIT.
002500    EXIT.
002510*----------------------------------------------------------------
002520 1300-CARGAR-IT.
002530    READ ARCH-TARIFA-IT AT END GO TO 1300-EXIT.
002540    IF REG-TARIFA-IT-ALFA = SPACES GO TO 1300-CARGAR-IT.
002550    IF WS-NUM-FILAS-IT > 19 GO TO 1300-CARGAR-IT.
002560    ADD 1 TO WS-NUM-FILAS-IT.
002570    MOVE IT-KG-MINIMO    TO TB-IT-KG-MIN       (WS-NUM-FILAS-IT).
002580    MOVE IT-KG-MAXIMO    TO TB-IT-KG-MAX       (WS-NUM-FILAS-IT).
002590    MOVE IT-TARIFA-PLANA TO TB-IT-TARIFA-PLANA (WS-NUM-FILAS-IT).
002600    MOVE IT-TARIFA-KG    TO TB-IT-TARIFA-KG    (WS-NUM-FILAS-IT).
002610    IF IT-ES-ULTIMA-FILA
002620       MOVE IT-TARIFA-DEFECTO TO TB-IT-DEFECTO (WS-NUM-FILAS-IT)
002630    END-IF.
002640    GO TO 1300-CARGAR-IT.
002650 1300-EXIT.
002660    EXIT.
002670*----------------------------------------------------------------
002680* TABLA GROUPAGE - CUANDO NO HAY BANDA QUE CALCE SE USA LA TARIFA  *
002690* POR KG DE LA ULTIMA FILA (NO LA FICHA DE DEFECTO), SEGUN NORMA   *
002700* DE TARIFICACION VIGENTE PARA ESTE MODO DE TRANSPORTE.            *
002710*----------------------------------------------------------------
002720 1400-CARGAR-GR.
002730    READ ARCH-TARIFA-GR AT END GO TO 1400-EXIT.
002740    IF REG-TARIFA-GR-ALFA = SPACES GO TO 1400-CARGAR-GR.
002750    IF WS-NUM-FILAS-GR > 19 GO TO 1400-CARGAR-GR.
002760    ADD 1 TO WS-NUM-FILAS-GR.
002770    MOVE GR-KG-MINIMO    TO TB-GR-KG-MIN       (WS-NUM-FILAS-GR).
002780    MOVE GR-KG-MAXIMO    TO TB-GR-KG-MAX       (WS-NUM-FILAS-GR).
002790    MOVE GR-TARIFA-PLANA TO TB-GR-TARIFA-PLANA (WS-NUM-FILAS-GR).
002800    MOVE GR-TARIFA-KG    TO TB-GR-TARIFA-KG    (WS-NUM-FILAS-GR).
002810    MOVE GR-TARIFA-KG    TO TB-GR-DEFECTO      (WS-NUM-FILAS-GR).
002820    GO TO 1400-CARGAR-GR.
002830 1400-EXIT.
002840    EXIT.
002850*----------------------------------------------------------------
002860 1500-CARGAR-EXTRAS.
002870    READ ARCH-EXTRAS AT END GO TO 1500-EXIT.
002880    MOVE XT-PESO-PALETA-EU    TO WS-XT-PESO-PALETA-EU.
002890    MOVE XT-COSTO-PALETA-EU   TO WS-XT-COSTO-PALETA-EU.
002900    MOVE XT-PESO-PALETA-IND   TO WS-XT-PESO-PALETA-IND.
002910    MOVE XT-COSTO-PALETA-IND  TO WS-XT-COSTO-PALETA-IND.
002920    MOVE XT-RECARGO-CRETA-KG  TO WS-XT-RECARGO-CRETA-KG.
002930    MOVE XT-RECARGO-PT-M2     TO WS-XT-RECARGO-PT-M2.
002940    MOVE XT-RECARGO-IT-PALETA TO WS-XT-RECARGO-IT-PALETA.
002950 1500-EXIT.
002960    EXIT.
002970*----------------------------------------------------------------
002980 1600-IMPRIMIR-ENCABEZADO.
002990    MOVE SPACES TO LINEA-INFORME.
003000    MOVE "CORGRES S.A. - VALORACION DE PRECIOS DE CERAMICA"
003010        TO LINEA-INFORME (01:49).
003020    WRITE LINEA-INFORME.
003030    MOVE SPACES TO LINEA-INFORME.
003040    MOVE "ARCHIVO DE SOLICITUDES: CORFPRQ"
003050        TO LINEA-INFORME (01:32).
003060    WRITE LINEA-INFORME.
003070    MOVE SPACES TO LINEA-INFORME.
003080    MOVE LINEA-SUBRAYADO (1:56) TO LINEA-INFORME (1:56).
003090    WRITE LINEA-INFORME.
003100    MOVE SPACES TO LINEA-INFORME.
003110    MOVE "NRO SOLICITUD OR DESTINO      COSTO TOTAL  VENTA/M2  ESTADO"
003120        TO LINEA-INFORME (01:61).
003130    WRITE LINEA-INFORME.
003140    MOVE SPACES TO LINEA-INFORME.
003150    MOVE LINEA-SUBRAYADO (1:61) TO LINEA-INFORME (1:61).
003160    WRITE LINEA-INFORME.
003170 1600-EXIT.
003180    EXIT.
003190*----------------------------------------------------------------
003200 2000-PROCESAR-SOLICITUDES.
003210    READ ARCH-SOLICITUDES AT END
003220        SET WS-FIN-ARCHIVO TO TRUE
003230        GO TO 2000-EXIT.
003240    ADD 1 TO WS-CANT-LEIDAS.
003250    MOVE SPACES TO CORPRES-REG.
003260    MOVE PQ-ID-SOLICITUD TO PR-ID-SOLICITUD.
003270    PERFORM 2100-VALIDAR-ENTRADA THRU 2100-EXIT.
003280    IF WS-SOLICITUD-VALIDA
003290       PERFORM 2200-CALCULAR-PESOS         THRU 2200-EXIT
003300       PERFORM 2300-AJUSTAR-MODO-TRANSPORTE THRU 2300-EXIT
003310       PERFORM 2400-CALCULAR-FLETE         THRU 2400-EXIT
003320       PERFORM 2500-ISLA-CRETA             THRU 2500-EXIT
003330       PERFORM 2600-CALCULAR-COSTOS        THRU 2600-EXIT
003340       PERFORM 2700-REDONDEAR-RESULTADO    THRU 2700-EXIT
003350       SET PR-ESTADO-OK TO TRUE
003360       ADD 1 TO WS-CANT-OK
003370       ADD PR-COSTO-MERCANCIA TO WS-SUMA-COSTO-MERCANCIA
003380       ADD PR-COSTO-TOTAL     TO WS-SUMA-COSTO-TOTAL
003390    ELSE
003400       PERFORM 2800-RECHAZAR-SOLICITUD THRU 2800-EXIT
003410       ADD 1 TO WS-CANT-ERRORES
003420    END-IF.
003430    PERFORM 2900-ESCRIBIR-RESULTADO THRU 2900-EXIT.
003440    PERFORM 2950-IMPRIMIR-DETALLE   THRU 2950-EXIT.
003450 2000-EXIT.
003460    EXIT.
003470*----------------------------------------------------------------
003480* VALIDACION DE ENTRADA - CANTIDAD, PESO/M2 (CON DEFECTO 24.00 SI  *
003490* NO VIENE), MARGEN Y PAIS DE ORIGEN.  LA PRIMERA REGLA QUE FALLA  *
003500* FIJA EL CODIGO DE ESTADO Y NO SE SIGUEN EVALUANDO LAS DEMAS.     *
003510*----------------------------------------------------------------
003520 2100-VALIDAR-ENTRADA.
003530    SET WS-SOLICITUD-VALIDA TO TRUE.
003540    IF PQ-CANTIDAD-M2 NOT > ZERO
003550       SET WS-SOLICITUD-INVALIDA TO TRUE
003560       SET PR-ESTADO-CANT-ERR TO TRUE
003570       GO TO 2100-EXIT
003580    END-IF.
003590    IF PQ-KG-M2-AUSENTE
003600       MOVE 24.00 TO PQ-KG-POR-M2
003610       SET PQ-KG-M2-PRESENTE TO TRUE
003620    END-IF.
003630    IF PQ-KG-POR-M2 NOT > ZERO
003640       SET WS-SOLICITUD-INVALIDA TO TRUE
003650       SET PR-ESTADO-PESO-ERR TO TRUE
003660       GO TO 2100-EXIT
003670    END-IF.
003680    IF PQ-MARGEN = ZERO OR PQ-MARGEN NOT < 1
003690       SET WS-SOLICITUD-INVALIDA TO TRUE
003700       SET PR-ESTADO-MARGEN-ERR TO TRUE
003710       GO TO 2100-EXIT
003720    END-IF.
003730    IF PQ-ORIGEN-ESPANA OR PQ-ORIGEN-ITALIA
003740       OR PQ-ORIGEN-PORTUGAL OR PQ-ORIGEN-POLONIA
003750       NEXT SENTENCE
003760    ELSE
003770       SET WS-SOLICITUD-INVALIDA TO TRUE
003780       SET PR-ESTADO-ORIGEN-ERR TO TRUE
003790    END-IF.
003800 2100-EXIT.
003810    EXIT.
003820*----------------------------------------------------------------
003830 2200-CALCULAR-PESOS.
003840    COMPUTE WS-KG-BALDOSAS = PQ-CANTIDAD-M2 * PQ-KG-POR-M2.
003850    IF PQ-PALETA-EU
003860       COMPUTE WS-KG-TOTAL =
003870           WS-KG-BALDOSAS + PQ-NUM-PALETAS * WS-XT-PESO-PALETA-EU
003880       COMPUTE WS-COSTO-PALETAS =
003890           PQ-NUM-PALETAS * WS-XT-COSTO-PALETA-EU
003900    ELSE
003910       COMPUTE WS-KG-TOTAL =
003920           WS-KG-BALDOSAS + PQ-NUM-PALETAS * WS-XT-PESO-PALETA-IND
003930       COMPUTE WS-COSTO-PALETAS =
003940           PQ-NUM-PALETAS * WS-XT-COSTO-PALETA-IND
003950    END-IF.
003960    MOVE ZERO TO WS-EXTRAS.
003970 2200-EXIT.
003980    EXIT.
003990*----------------------------------------------------------------
004000* GROUPAGE SOLO SE ACEPTA PARA ORIGEN ESPAÑA O POLONIA; EN         *
004010* CUALQUIER OTRO ORIGEN SE TRATA COMO CARRETERA SIN AVISO.         *
004020*----------------------------------------------------------------
004030 2300-AJUSTAR-MODO-TRANSPORTE.
004040    IF PQ-MODO-GROUPAGE
004050       AND (PQ-ORIGEN-ESPANA OR PQ-ORIGEN-POLONIA)
004060       SET WS-MODO-EFECTIVO-GROUPAGE TO TRUE
004070    ELSE
004080       SET WS-MODO-EFECTIVO-CARRETERA TO TRUE
004090    END-IF.
004100 2300-EXIT.
004110    EXIT.
004120*----------------------------------------------------------------
004130 2400-CALCULAR-FLETE.
004140    IF PQ-ORIGEN-ESPANA
004150       IF WS-MODO-EFECTIVO-GROUPAGE
004160          PERFORM 2420-FLETE-ES-GROUPAGE THRU 2420-EXIT
004170       ELSE
004180          PERFORM 2410-FLETE-ES-CARRETERA THRU 2410-EXIT
004190       END-IF
004200    ELSE
004210    IF PQ-ORIGEN-ITALIA
004220       PERFORM 2430-FLETE-IT THRU 2430-EXIT
004230    ELSE
004240    IF PQ-ORIGEN-PORTUGAL
004250       PERFORM 2440-FLETE-PT THRU 2440-EXIT
004260    ELSE
004270       PERFORM 2450-FLETE-PL THRU 2450-EXIT
004280    END-IF
004290    END-IF
004300    END-IF.
004310 2400-EXIT.
004320    EXIT.
004330*----------------------------------------------------------------
004340 2410-FLETE-ES-CARRETERA.
004350    PERFORM 3100-BUSCAR-BANDA-ES THRU 3100-EXIT.
004360 2410-EXIT.
004370    EXIT.
004380*----------------------------------------------------------------
004390* EL FLETE GROUPAGE ESPAÑA SE CONTABILIZA UNA SOLA VEZ, COMO       *
004400* FLETE (PR-FLETE) - NO SE SUMA TAMBIEN A EXTRAS.  EN LA           *
004410* CONTABILIDAD DEL EMBARQUE ESTE MONTO SE IDENTIFICA CON LA        *
004420* GLOSA "MΕΤΑΦΟΡΙΚΑ GROUPAGE (ES)", PERO ESA GLOSA ES SOLO         *
004430* REFERENCIAL - EL VALOR QUEDA EN EL CAMPO DE FLETE DEL RESULTADO. *
004440*----------------------------------------------------------------
004450 2420-FLETE-ES-GROUPAGE.
004460    PERFORM 3300-BUSCAR-BANDA-GR THRU 3300-EXIT.
004470 2420-EXIT.
004480    EXIT.
004490*----------------------------------------------------------------
004500 2430-FLETE-IT.
004510    PERFORM 3200-BUSCAR-BANDA-IT THRU 3200-EXIT.
004520    IF PQ-PALETA-INDUSTRIAL
004530       COMPUTE WS-EXTRA-UNITARIO =
004540           PQ-NUM-PALETAS * WS-XT-RECARGO-IT-PALETA
004550       ADD WS-EXTRA-UNITARIO TO WS-EXTRAS
004560    END-IF.
004570 2430-EXIT.
004580    EXIT.
004590*----------------------------------------------------------------
004600 2440-FLETE-PT.
004610    PERFORM 3100-BUSCAR-BANDA-ES THRU 3100-EXIT.
004620    COMPUTE WS-EXTRA-UNITARIO = PQ-CANTIDAD-M2 * WS-XT-RECARGO-PT-M2.
004630    ADD WS-EXTRA-UNITARIO TO WS-EXTRAS.
004640 2440-EXIT.
004650    EXIT.
004660*----------------------------------------------------------------
004670 2450-FLETE-PL.
004680    IF PQ-FLETE-MANUAL-PRESENTE
004690       MOVE PQ-FLETE-MANUAL TO WS-FLETE
004700    ELSE
004710       MOVE ZERO TO WS-FLETE
004720    END-IF.
004730 2450-EXIT.
004740    EXIT.
004750*----------------------------------------------------------------
004760 2500-ISLA-CRETA.
004770    IF PQ-DESTINO-CRETA
004780       COMPUTE WS-EXTRA-UNITARIO =
004790           WS-KG-TOTAL * WS-XT-RECARGO-CRETA-KG
004800       ADD WS-EXTRA-UNITARIO TO WS-EXTRAS
004810    END-IF.
004820 2500-EXIT.
004830    EXIT.
004840*----------------------------------------------------------------
004850 2600-CALCULAR-COSTOS.
004860    COMPUTE WS-COSTO-MERCANCIA =
004870        PQ-PRECIO-COMPRA-M2 * PQ-CANTIDAD-M2.
004880    COMPUTE WS-LOGISTICA = WS-FLETE + WS-EXTRAS + WS-COSTO-PALETAS.
004890    COMPUTE WS-COSTO-TOTAL = WS-COSTO-MERCANCIA + WS-LOGISTICA.
004900    COMPUTE WS-COSTO-M2 = WS-COSTO-TOTAL / PQ-CANTIDAD-M2.
004910    COMPUTE WS-COMPLEMENTO-MARGEN = 1 - PQ-MARGEN.
004920    COMPUTE WS-PRECIO-VENTA-M2 =
004930        WS-COSTO-M2 / WS-COMPLEMENTO-MARGEN.
004940    COMPUTE WS-MARKUP =
004950        (WS-PRECIO-VENTA-M2 / WS-COSTO-M2) - 1.
004960 2600-EXIT.
004970    EXIT.
004980*----------------------------------------------------------------
004990* REDONDEO A LAS CIFRAS DE SALIDA - UNICO PUNTO DONDE SE REDONDEA. *
005000*----------------------------------------------------------------
005010 2700-REDONDEAR-RESULTADO.
005020    COMPUTE PR-KG-BALDOSAS     ROUNDED = WS-KG-BALDOSAS.
005030    COMPUTE PR-KG-TOTAL        ROUNDED = WS-KG-TOTAL.
005040    COMPUTE PR-COSTO-MERCANCIA ROUNDED = WS-COSTO-MERCANCIA.
005050    COMPUTE PR-FLETE           ROUNDED = WS-FLETE.
005060    COMPUTE PR-EXTRAS          ROUNDED = WS-EXTRAS.
005070    COMPUTE PR-COSTO-PALETAS   ROUNDED = WS-COSTO-PALETAS.
005080    COMPUTE PR-LOGISTICA       ROUNDED = WS-LOGISTICA.
005090    COMPUTE PR-COSTO-TOTAL     ROUNDED = WS-COSTO-TOTAL.
005100    COMPUTE PR-COSTO-M2        ROUNDED = WS-COSTO-M2.
005110    COMPUTE PR-PRECIO-VENTA-M2 ROUNDED = WS-PRECIO-VENTA-M2.
005120    COMPUTE PR-MARKUP-EQUIV    ROUNDED = WS-MARKUP.
005130 2700-EXIT.
005140    EXIT.
005150*----------------------------------------------------------------
005160* SOLICITUD RECHAZADA - EL ESTADO YA QUEDO FIJADO POR 2100-        *
005170* VALIDAR-ENTRADA; SE DEJAN LOS MONTOS EN CERO DE UNA SOLA VEZ     *
005180* MEDIANTE LA REDEFINICION ALFANUMERICA DEL BLOQUE DE MONTOS.      *
005190*----------------------------------------------------------------
005200 2800-RECHAZAR-SOLICITUD.
005210    MOVE ZEROS TO PR-MONTOS-ALFA.
005220 2800-EXIT.
005230    EXIT.
005240*----------------------------------------------------------------
005250 2900-ESCRIBIR-RESULTADO.
005260    WRITE CORPRES-REG.
005270 2900-EXIT.
005280    EXIT.
005290*----------------------------------------------------------------
005300 2950-IMPRIMIR-DETALLE.
005310    ADD 1 TO NUMERO-CORRELATIVO.
005320    MOVE SPACES TO WS-LINEA-DETALLE.
005330    MOVE PR-ID-SOLICITUD      TO WS-LD-SOLICITUD.
005340    MOVE PQ-ORIGEN            TO WS-LD-ORIGEN.
005350    MOVE PQ-DESTINO           TO WS-LD-DESTINO.
005360    MOVE PR-COSTO-TOTAL       TO WS-LD-COSTO-TOTAL.
005370    MOVE PR-PRECIO-VENTA-M2   TO WS-LD-VENTA-M2.
005380    MOVE PR-ESTADO            TO WS-LD-ESTADO.
005390    MOVE SPACES TO LINEA-INFORME.
005400    MOVE NUMERO-CORRELATIVO TO WS-ED-CANTIDAD.
005410    MOVE WS-ED-CANTIDAD   TO LINEA-INFORME (01:05).
005420    MOVE WS-LD-SOLICITUD  TO LINEA-INFORME (07:08).
005430    MOVE WS-LD-ORIGEN     TO LINEA-INFORME (17:02).
005440    MOVE WS-LD-DESTINO    TO LINEA-INFORME (20:10).
005450    MOVE WS-LD-COSTO-TOTAL TO LINEA-INFORME (32:10).
005460    MOVE WS-LD-VENTA-M2   TO LINEA-INFORME (44:08).
005470    MOVE WS-LD-ESTADO     TO LINEA-INFORME (55:02).
005480    WRITE LINEA-INFORME.
005490 2950-EXIT.
005500    EXIT.
005510*----------------------------------------------------------------
005520 3000-IMPRIMIR-TOTALES.
005530    MOVE SPACES TO LINEA-INFORME.
005540    WRITE LINEA-INFORME.
005550    MOVE SPACES TO LINEA-INFORME.
005560    MOVE "TOTALES DE LA CORRIDA" TO LINEA-INFORME (01:21).
005570    WRITE LINEA-INFORME.
005580    MOVE WS-CANT-LEIDAS TO WS-ED-CANTIDAD.
005590    MOVE SPACES TO LINEA-INFORME.
005600    MOVE "SOLICITUDES PROCESADAS...: " TO LINEA-INFORME (01:27).
005610    MOVE WS-ED-CANTIDAD TO LINEA-INFORME (28:05).
005620    WRITE LINEA-INFORME.
005630    MOVE WS-CANT-ERRORES TO WS-ED-CANTIDAD.
005640    MOVE SPACES TO LINEA-INFORME.
005650    MOVE "SOLICITUDES EN ERROR.....: " TO LINEA-INFORME (01:27).
005660    MOVE WS-ED-CANTIDAD TO LINEA-INFORME (28:05).
005670    WRITE LINEA-INFORME.
005680    MOVE WS-SUMA-COSTO-MERCANCIA TO WS-ED-TOTAL-14.
005690    MOVE SPACES TO LINEA-INFORME.
005700    MOVE "SUMA COSTO MERCADERIA EUR: " TO LINEA-INFORME (01:27).
005710    MOVE WS-ED-TOTAL-14 TO LINEA-INFORME (28:14).
005720    WRITE LINEA-INFORME.
005730    MOVE WS-SUMA-COSTO-TOTAL TO WS-ED-TOTAL-14.
005740    MOVE SPACES TO LINEA-INFORME.
005750    MOVE "SUMA COSTO TOTAL EUR.....: " TO LINEA-INFORME (01:27).
005760    MOVE WS-ED-TOTAL-14 TO LINEA-INFORME (28:14).
005770    WRITE LINEA-INFORME.
005780    DISPLAY "COR4-OP3 - SOLICITUDES OK.....: " WS-CANT-OK
005790        UPON CONSOLE.
005800    DISPLAY "COR4-OP3 - SOLICITUDES ERROR..: " WS-CANT-ERRORES
005810        UPON CONSOLE.
005820 3000-EXIT.
005830    EXIT.
005840*----------------------------------------------------------------
005850* BUSQUEDA DE BANDA POR PESO TOTAL - PRIMERA BANDA CUYO RANGO      *
005860* CONTIENE EL PESO; SIN BANDA QUE CALCE SE USA LA TARIFA DE        *
005870* DEFECTO DE LA TABLA (TARIFA POR KG).                             *
005880*----------------------------------------------------------------
005890 3100-BUSCAR-BANDA-ES.
005900    MOVE ZERO TO WS-FLETE.
005910    SET WS-NO-ENCONTRO-BANDA TO TRUE.
005920    MOVE 1 TO WS-SUB.
005930 3110-BUSCAR-BANDA-ES-CICLO.
005940    IF WS-SUB > WS-NUM-FILAS-ES GO TO 3100-VERIFICAR.
005950    IF WS-KG-TOTAL NOT < TB-ES-KG-MIN (WS-SUB)
005960       AND WS-KG-TOTAL NOT > TB-ES-KG-MAX (WS-SUB)
005970       SET WS-ENCONTRO-BANDA TO TRUE
005980       IF TB-ES-TARIFA-PLANA (WS-SUB) > ZERO
005990          MOVE TB-ES-TARIFA-PLANA (WS-SUB) TO WS-FLETE
006000       ELSE
006010          COMPUTE WS-FLETE =
006020              WS-KG-TOTAL * TB-ES-TARIFA-KG (WS-SUB)
006030       END-IF
006040       GO TO 3100-EXIT
006050    END-IF.
006060    ADD 1 TO WS-SUB.
006070    GO TO 3110-BUSCAR-BANDA-ES-CICLO.
006080 3100-VERIFICAR.
006090    IF WS-NO-ENCONTRO-BANDA
006100       COMPUTE WS-FLETE = WS-KG-TOTAL * TB-ES-DEFECTO (WS-NUM-FILAS-ES)
006110    END-IF.
006120 3100-EXIT.
006130    EXIT.
006140*----------------------------------------------------------------
006150 3200-BUSCAR-BANDA-IT.
006160    MOVE ZERO TO WS-FLETE.
006170    SET WS-NO-ENCONTRO-BANDA TO TRUE.
006180    MOVE 1 TO WS-SUB.
006190 3210-BUSCAR-BANDA-IT-CICLO.
006200    IF WS-SUB > WS-NUM-FILAS-IT GO TO 3200-VERIFICAR.
006210    IF WS-KG-TOTAL NOT < TB-IT-KG-MIN (WS-SUB)
006220       AND WS-KG-TOTAL NOT > TB-IT-KG-MAX (WS-SUB)
006230       SET WS-ENCONTRO-BANDA TO TRUE
006240       IF TB-IT-TARIFA-PLANA (WS-SUB) > ZERO
006250          MOVE TB-IT-TARIFA-PLANA (WS-SUB) TO WS-FLETE
006260       ELSE
006270          COMPUTE WS-FLETE =
006280              WS-KG-TOTAL * TB-IT-TARIFA-KG (WS-SUB)
006290       END-IF
006300       GO TO 3200-EXIT
006310    END-IF.
006320    ADD 1 TO WS-SUB.
006330    GO TO 3210-BUSCAR-BANDA-IT-CICLO.
006340 3200-VERIFICAR.
006350    IF WS-NO-ENCONTRO-BANDA
006360       COMPUTE WS-FLETE = WS-KG-TOTAL * TB-IT-DEFECTO (WS-NUM-FILAS-IT)
006370    END-IF.
006380 3200-EXIT.
006390    EXIT.
006400*----------------------------------------------------------------
006410* BANDA GROUPAGE - SIN BANDA QUE CALCE SE USA LA TARIFA POR KG DE  *
006420* LA ULTIMA FILA CARGADA; SI LA TABLA ESTA VACIA EL FLETE ES CERO. *
006430*----------------------------------------------------------------
006440 3300-BUSCAR-BANDA-GR.
006450    MOVE ZERO TO WS-FLETE.
006460    SET WS-NO-ENCONTRO-BANDA TO TRUE.
006470    MOVE 1 TO WS-SUB.
006480 3310-BUSCAR-BANDA-GR-CICLO.
006490    IF WS-SUB > WS-NUM-FILAS-GR GO TO 3300-VERIFICAR.
006500    IF WS-KG-TOTAL NOT < TB-GR-KG-MIN (WS-SUB)
006510       AND WS-KG-TOTAL NOT > TB-GR-KG-MAX (WS-SUB)
006520       SET WS-ENCONTRO-BANDA TO TRUE
006530       IF TB-GR-TARIFA-PLANA (WS-SUB) > ZERO
006540          MOVE TB-GR-TARIFA-PLANA (WS-SUB) TO WS-FLETE
006550       ELSE
006560          COMPUTE WS-FLETE =
006570              WS-KG-TOTAL * TB-GR-TARIFA-KG (WS-SUB)
006580       END-IF
006590       GO TO 3300-EXIT
006600    END-IF.
006610    ADD 1 TO WS-SUB.
006620    GO TO 3310-BUSCAR-BANDA-GR-CICLO.
006630 3300-VERIFICAR.
006640    IF WS-NO-ENCONTRO-BANDA
006650       IF WS-NUM-FILAS-GR = ZERO
006660          MOVE ZERO TO WS-FLETE
006670       ELSE
006680          COMPUTE WS-FLETE =
006690              WS-KG-TOTAL * TB-GR-DEFECTO (WS-NUM-FILAS-GR)
006700       END-IF
006710    END-IF.
006720 3300-EXIT.
006730    EXIT.
