000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    COR4-OP1.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* COR4-OP1 - ETL-MAP.  LEE EL ARCHIVO DE CATALOGO DE UN          *
000110* PROVEEDOR (ENCABEZADO + FILAS DE DATOS), APLICA LA             *
000120* CORRESPONDENCIA DE COLUMNAS DEL ARCHIVO DE CONTROL, ARMA EL    *
000130* REGISTRO DE PRODUCTO ERP Y LO EXPORTA.                         *
000140*                                                                *
000150*  ESTE PROGRAMA REEMPLAZA EL VIEJO INGRESO DE CATALOGO POR      *
000160*  PANTALLA.  LA LOGICA DE "LEER UN REGISTRO, ARMARLO, GRABARLO" *
000170*  SE MANTIENE, PERO EN VEZ DE VENIR DE UNA PANTALLA EL          *
000180*  REGISTRO SE ARMA A PARTIR DE LA FILA DEL PROVEEDOR Y DE LA    *
000190*  TABLA DE MAPEO.                                               *
000200*                                                                *
000210******************************************************************
000220*  BITACORA DE CAMBIOS                                          *
000230*  --------------------------------------------------------    *
000240*  1997-11-03 MRA  VERSION ORIGINAL - REEMPLAZA EL INGRESO DE   *
000250*                  CATALOGO POR PANTALLA.                       *
000260*  1997-11-21 MRA  AGREGADA LA COERCION NUMERICA CON INDICADOR  *
000270*                  DE AUSENTE (RECLAMO DE BODEGA: CEROS FALSOS).*
000280*  1997-12-15 MRA  DEFECTOS DE PALETA (ANCHO 1.20 / LARGO 0.80).*
000290*  1998-01-08 CRZ  REDUCCION DEL CODIGO UOM AL EXPORTAR, VIA    *
000300*                  CALL A COR4-OP5 (OPERACION "CE").            *
000310*  1998-06-01 JPZ  TOTALES DE CICLO DEVUELTOS A MENU4COR POR    *
000320*                  LINKAGE (CORETOT) EN VEZ DE IMPRESOS AQUI.   *
000330*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN LOS REGISTROS ERP -   *
000340*                  NADA QUE CORREGIR.                            *
000350*  2000-03-30 JPZ  BARRAS TRATADAS SIEMPRE COMO TEXTO (TICKET   *
000360*                  COR-0512 - EAN-13 CON CEROS A LA IZQUIERDA). *
000370*  2003-07-08 LNB  CATEGORIA IVA COMO PASE DIRECTO SIN VALIDAR. *
000380******************************************************************
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SPECIAL-NAMES.
000420     CLASS DIGITO IS "0" THRU "9".
000430 INPUT-OUTPUT SECTION.
000440 FILE-CONTROL.
000450     SELECT ARCH-MAPEO-CTRL ASSIGN TO CORFCTL
000460         ORGANIZATION IS LINE SEQUENTIAL.
000470     SELECT ARCH-PROVEEDOR ASSIGN TO CORFSUP
000480         ORGANIZATION IS LINE SEQUENTIAL.
000490     SELECT ARCH-ERP-SALIDA ASSIGN TO CORFERP
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  ARCH-MAPEO-CTRL
000540     LABEL RECORD IS STANDARD.
000550 01  REG-MAPEO-CTRL.
000560     COPY CORMAPC.
000570 FD  ARCH-PROVEEDOR
000580     LABEL RECORD IS STANDARD.
000590 01  PROV-LINEA-MAX                PIC X(800).
000600 FD  ARCH-ERP-SALIDA
000610     LABEL RECORD IS STANDARD.
000620 01  REG-ERP-SALIDA.
000630     COPY CORPROD.
000640 WORKING-STORAGE SECTION.
000650*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
000660 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "_".
000670 77  NUMERO-CORRELATIVO        PIC 9(06) COMP VALUE ZERO.
000680*    ------------------------------------------------ REDEFINES
000690*    LA MISMA AREA DEL FD DEL PROVEEDOR SE VE COMO ENCABEZADO    *
000700*    (20 COLUMNAS DE 30) LA PRIMERA VEZ Y COMO FILA DE DATOS     *
000710*    (20 CELDAS DE 40) DE AHI EN ADELANTE.                       *
000720     COPY CORSUPI.
000730*    ------------------------------------------- TABLA DE MAPEO
000740*    LOS 14 CAMPOS DEL REGISTRO ERP, EN EL ORDEN DEL LAYOUT.     *
000750 01  TABLA-DESTINOS-VALORES.
000760     05  FILLER PIC X(30) VALUE "SUPPLIER CODE".
000770     05  FILLER PIC X(30) VALUE "PRODUCT BARCODE".
000780     05  FILLER PIC X(30) VALUE "DESCRIPTION".
000790     05  FILLER PIC X(30) VALUE "MAIN UNIT MEASUREMENT".
000800     05  FILLER PIC X(30) VALUE "ALTERNATIVE UNIT MEASUREMENT".
000810     05  FILLER PIC X(30) VALUE "RELATION WITH MUM".
000820     05  FILLER PIC X(30) VALUE "BOX BARCODE".
000830     05  FILLER PIC X(30) VALUE "BOX HEIGHT".
000840     05  FILLER PIC X(30) VALUE "BOX WIDTH".
000850     05  FILLER PIC X(30) VALUE "BOX LENGTH".
000860     05  FILLER PIC X(30) VALUE "PALETTE HEIGHT".
000870     05  FILLER PIC X(30) VALUE "PALETTE WIDTH".
000880     05  FILLER PIC X(30) VALUE "PALETTE LENGTH".
000890     05  FILLER PIC X(30) VALUE "VAT CATEGORY".
000900 01  TABLA-DESTINOS REDEFINES TABLA-DESTINOS-VALORES.
000910     05  TD-NOMBRE OCCURS 14 TIMES
000920                                   PIC X(30).
000930 01  TABLA-INDICES-ORIGEN.
000940     05  MI-INDICE OCCURS 14 TIMES PIC 9(02) COMP VALUE ZERO.
000950     05  FILLER                    PIC X(04).
000960*    ------------------------------------------------ CONTADORES
000970 01  WS-CONTADORES.
000980     05  WS-NUM-COLUMNAS           PIC 9(02) COMP VALUE ZERO.
000990     05  WS-SUB                    PIC 9(02) COMP.
001000     05  WS-SUB2                   PIC 9(02) COMP.
001010     05  WS-FIN-ARCHIVO-IND        PIC X(01) VALUE "N".
001020         88  WS-FIN-ARCHIVO            VALUE "S".
001030     05  FILLER                    PIC X(05).
001040*    ------------------------------------------- AREAS DE APOYO
001050 01  WS-VALOR-NUMERICO             PIC 9(05)V99.
001060 01  WS-VALOR-TEXTO                PIC X(40).
001070     COPY CORUOMI.
001080 LINKAGE SECTION.
001090     COPY CORETOT REPLACING CORETOT-BLOQUE BY CORETOT-LK.
001100 PROCEDURE DIVISION USING CORETOT-LK.
001110 1000-INICIO.
001120     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001130     DISPLAY "COR4-OP1 - INICIO ETL-MAP" UPON CONSOLE.
001140     PERFORM 1100-ABRIR-ARCHIVOS THRU 1100-EXIT.
001150     PERFORM 1200-LEER-ENCABEZADO THRU 1200-EXIT.
001160     PERFORM 1300-LEER-MAPEO-CTRL THRU 1300-EXIT.
001170     PERFORM 1400-CONTAR-SIN-MAPEAR THRU 1400-EXIT.
001180     PERFORM 2000-PROCESAR-FILAS THRU 2000-EXIT
001190         UNTIL WS-FIN-ARCHIVO.
001200     MOVE WS-NUM-COLUMNAS TO ET-COLUMNAS-SIN-MAPEAR.
001210     DISPLAY "COR4-OP1 - FILAS PROCESADAS: " NUMERO-CORRELATIVO
001220         UPON CONSOLE.
001230     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001240     CLOSE ARCH-MAPEO-CTRL ARCH-PROVEEDOR ARCH-ERP-SALIDA.
001250     GOBACK.
001260*----------------------------------------------------------------
001270 1100-ABRIR-ARCHIVOS.
001280     OPEN INPUT  ARCH-MAPEO-CTRL.
001290     OPEN INPUT  ARCH-PROVEEDOR.
001300     OPEN OUTPUT ARCH-ERP-SALIDA.
001310     MOVE ZERO TO ET-REGISTROS-LEIDOS ET-REGISTROS-ESCRITOS.
001320 1100-EXIT.
001330     EXIT.
001340*----------------------------------------------------------------
001350* LA PRIMERA LINEA DEL ARCHIVO DEL PROVEEDOR ES EL ENCABEZADO.  *
001360*----------------------------------------------------------------
001370 1200-LEER-ENCABEZADO.
001380     READ ARCH-PROVEEDOR INTO PROV-LINEA-MAX
001390         AT END SET WS-FIN-ARCHIVO TO TRUE.
001400     MOVE PROV-LINEA-MAX TO WS-PROV-LINEA.
001410     MOVE 20 TO WS-NUM-COLUMNAS.
001420 1200-EXIT.
001430     EXIT.
001440*----------------------------------------------------------------
001450* CARGA DE LA TABLA DE INDICES: PARA CADA CAMPO DESTINO, BUSCA   *
001460* SU COLUMNA DE ORIGEN (POR NOMBRE) DENTRO DEL ENCABEZADO DEL    *
001470* PROVEEDOR Y GUARDA EL NUMERO DE CELDA QUE LE CORRESPONDE.      *
001480*----------------------------------------------------------------
001490 1300-LEER-MAPEO-CTRL.
001500     READ ARCH-MAPEO-CTRL AT END GO TO 1300-EXIT.
001510     PERFORM 1310-UBICAR-DESTINO THRU 1310-EXIT.
001520     IF WS-SUB2 = ZERO GO TO 1300-LEER-MAPEO-CTRL.
001530     PERFORM 1320-UBICAR-ORIGEN THRU 1320-EXIT.
001540     MOVE WS-SUB TO MI-INDICE (WS-SUB2).
001550     GO TO 1300-LEER-MAPEO-CTRL.
001560 1300-EXIT.
001570     EXIT.
001580 1310-UBICAR-DESTINO.
001590     MOVE ZERO TO WS-SUB2.
001600     MOVE 1 TO WS-SUB.
001610 1311-UBICAR-DESTINO-CICLO.
001620     IF WS-SUB > 14 GO TO 1310-EXIT.
001630     IF MC-COLUMNA-DESTINO = TD-NOMBRE (WS-SUB)
001640        MOVE WS-SUB TO WS-SUB2
001650        GO TO 1310-EXIT
001660     END-IF.
001670     ADD 1 TO WS-SUB.
001680     GO TO 1311-UBICAR-DESTINO-CICLO.
001690 1310-EXIT.
001700     EXIT.
001710 1320-UBICAR-ORIGEN.
001720     MOVE ZERO TO WS-SUB.
001730     IF MC-COLUMNA-ORIGEN = SPACES GO TO 1320-EXIT.
001740     MOVE 1 TO WS-SUB.
001750 1321-UBICAR-ORIGEN-CICLO.
001760     IF WS-SUB > WS-NUM-COLUMNAS
001770        MOVE ZERO TO WS-SUB
001780        GO TO 1320-EXIT
001790     END-IF.
001800     IF MC-COLUMNA-ORIGEN = WS-CAB-COLUMNA (WS-SUB)
001810        GO TO 1320-EXIT
001820     END-IF.
001830     ADD 1 TO WS-SUB.
001840     GO TO 1321-UBICAR-ORIGEN-CICLO.
001850 1320-EXIT.
001860     EXIT.
001870*----------------------------------------------------------------
001880* CUENTA LOS CAMPOS DESTINO QUE QUEDARON SIN UNA COLUMNA DE      *
001890* ORIGEN ASIGNADA - VA AL TOTAL DE CICLO (ET-COLUMNAS-SIN-MAPEAR)*
001900*----------------------------------------------------------------
001910 1400-CONTAR-SIN-MAPEAR.
001920     MOVE ZERO TO WS-NUM-COLUMNAS.
001930     MOVE 1 TO WS-SUB.
001940 1410-CONTAR-SIN-MAPEAR-CICLO.
001950     IF WS-SUB > 14 GO TO 1400-EXIT.
001960     IF MI-INDICE (WS-SUB) = ZERO
001970        ADD 1 TO WS-NUM-COLUMNAS
001980     END-IF.
001990     ADD 1 TO WS-SUB.
002000     GO TO 1410-CONTAR-SIN-MAPEAR-CICLO.
002010 1400-EXIT.
002020     EXIT.
002030*----------------------------------------------------------------
002040 2000-PROCESAR-FILAS.
002050     READ ARCH-PROVEEDOR INTO PROV-LINEA-MAX
002060         AT END SET WS-FIN-ARCHIVO TO TRUE
002070         GO TO 2000-EXIT.
002080     MOVE PROV-LINEA-MAX TO WS-PROV-LINEA.
002090     ADD 1 TO ET-REGISTROS-LEIDOS.
002100     ADD 1 TO NUMERO-CORRELATIVO.
002110     MOVE SPACES TO REG-ERP-SALIDA.
002120     PERFORM 2100-MAPEAR-CAMPOS    THRU 2100-EXIT.
002130     PERFORM 2200-CONVERTIR-NUMERICOS THRU 2200-EXIT.
002140     PERFORM 2300-DEFECTOS-PALETA  THRU 2300-EXIT.
002150     PERFORM 2400-REDUCIR-CODIGO-UOM THRU 2400-EXIT.
002160     PERFORM 2500-ESCRIBIR-ERP     THRU 2500-EXIT.
002170 2000-EXIT.
002180     EXIT.
002190*----------------------------------------------------------------
002200* COPIA CADA CELDA MAPEADA A SU CAMPO DESTINO.  LOS CAMPOS DE    *
002210* TEXTO SE COPIAN TAL CUAL (INCLUIDAS LAS BARRAS, QUE NUNCA SE   *
002220* REFORMATEAN COMO NUMEROS); LOS NUMERICOS QUEDAN COMO TEXTO     *
002230* HASTA 2200-CONVERTIR-NUMERICOS.                                *
002240*----------------------------------------------------------------
002250 2100-MAPEAR-CAMPOS.
002260     IF MI-INDICE (1) NOT = ZERO
002270        MOVE WS-DAT-CELDA (MI-INDICE (1)) (1:15) TO CP-COD-PROVEEDOR
002280     END-IF.
002290     IF MI-INDICE (2) NOT = ZERO
002300        MOVE WS-DAT-CELDA (MI-INDICE (2)) (1:13) TO CP-BARRA-PRODUCTO
002310     END-IF.
002320     IF MI-INDICE (3) NOT = ZERO
002330        MOVE WS-DAT-CELDA (MI-INDICE (3)) (1:40) TO CP-DESCRIPCION
002340     END-IF.
002350     IF MI-INDICE (4) NOT = ZERO
002360        MOVE WS-DAT-CELDA (MI-INDICE (4)) (1:8)  TO CP-UMED-PRINCIPAL
002370     END-IF.
002380     IF MI-INDICE (5) NOT = ZERO
002390        MOVE WS-DAT-CELDA (MI-INDICE (5)) (1:8)  TO CP-UMED-ALTERNATIVA
002400     END-IF.
002410     IF MI-INDICE (7) NOT = ZERO
002420        MOVE WS-DAT-CELDA (MI-INDICE (7)) (1:13) TO CP-BARRA-CAJA
002430     END-IF.
002440     IF MI-INDICE (14) NOT = ZERO
002450        MOVE WS-DAT-CELDA (MI-INDICE (14)) (1:4) TO CP-COD-IVA
002460     END-IF.
002470 2100-EXIT.
002480     EXIT.
002490*----------------------------------------------------------------
002500* COERCION NUMERICA - RELACION CON MUM, CAJA (ALTO/ANCHO/LARGO) *
002510* Y PALETA (ALTO); UN VALOR QUE NO PARSEA COMO NUMERO QUEDA      *
002520* AUSENTE, NUNCA CERO (RECLAMO DE BODEGA - VER BITACORA).        *
002530*----------------------------------------------------------------
002540 2200-CONVERTIR-NUMERICOS.
002550     SET CP-REL-MUM-AUSENTE TO TRUE.
002560     IF MI-INDICE (6) NOT = ZERO
002570        MOVE WS-DAT-CELDA (MI-INDICE (6)) TO WS-VALOR-TEXTO
002580        IF WS-VALOR-TEXTO (1:8) IS NUMERIC
002590           MOVE WS-VALOR-TEXTO (1:8) TO CP-REL-CON-MUM
002600           SET CP-REL-MUM-PRESENTE TO TRUE
002610        END-IF
002620     END-IF.
002630     SET CP-CAJA-ALTO-AUSENTE TO TRUE.
002640     IF MI-INDICE (8) NOT = ZERO
002650        MOVE WS-DAT-CELDA (MI-INDICE (8)) TO WS-VALOR-TEXTO
002660        IF WS-VALOR-TEXTO (1:5) IS NUMERIC
002670           MOVE WS-VALOR-TEXTO (1:5) TO CP-CAJA-ALTO
002680           SET CP-CAJA-ALTO-PRESENTE TO TRUE
002690        END-IF
002700     END-IF.
002710     IF MI-INDICE (9) NOT = ZERO
002720        MOVE WS-DAT-CELDA (MI-INDICE (9)) TO WS-VALOR-TEXTO
002730        IF WS-VALOR-TEXTO (1:5) IS NUMERIC
002740           MOVE WS-VALOR-TEXTO (1:5) TO CP-CAJA-ANCHO
002750        END-IF
002760     END-IF.
002770     IF MI-INDICE (10) NOT = ZERO
002780        MOVE WS-DAT-CELDA (MI-INDICE (10)) TO WS-VALOR-TEXTO
002790        IF WS-VALOR-TEXTO (1:5) IS NUMERIC
002800           MOVE WS-VALOR-TEXTO (1:5) TO CP-CAJA-LARGO
002810        END-IF
002820     END-IF.
002830     SET CP-PALETA-ALTO-AUSENTE TO TRUE.
002840     IF MI-INDICE (11) NOT = ZERO
002850        MOVE WS-DAT-CELDA (MI-INDICE (11)) TO WS-VALOR-TEXTO
002860        IF WS-VALOR-TEXTO (1:5) IS NUMERIC
002870           MOVE WS-VALOR-TEXTO (1:5) TO CP-PALETA-ALTO
002880           SET CP-PALETA-ALTO-PRESENTE TO TRUE
002890        END-IF
002900     END-IF.
002910     SET CP-PALETA-ANCHO-AUSENTE TO TRUE.
002920     IF MI-INDICE (12) NOT = ZERO
002930        MOVE WS-DAT-CELDA (MI-INDICE (12)) TO WS-VALOR-TEXTO
002940        IF WS-VALOR-TEXTO (1:5) IS NUMERIC
002950           MOVE WS-VALOR-TEXTO (1:5) TO CP-PALETA-ANCHO
002960           SET CP-PALETA-ANCHO-PRESENTE TO TRUE
002970        END-IF
002980     END-IF.
002990     SET CP-PALETA-LARGO-AUSENTE TO TRUE.
003000     IF MI-INDICE (13) NOT = ZERO
003010        MOVE WS-DAT-CELDA (MI-INDICE (13)) TO WS-VALOR-TEXTO
003020        IF WS-VALOR-TEXTO (1:5) IS NUMERIC
003030           MOVE WS-VALOR-TEXTO (1:5) TO CP-PALETA-LARGO
003040           SET CP-PALETA-LARGO-PRESENTE TO TRUE
003050        END-IF
003060     END-IF.
003070 2200-EXIT.
003080     EXIT.
003090*----------------------------------------------------------------
003100* SOLO CUANDO LA ALTURA DE PALETA VINO INFORMADA: ANCHO POR      *
003110* DEFECTO 1.20, LARGO POR DEFECTO 0.80, SI NO VINIERON.          *
003120*----------------------------------------------------------------
003130 2300-DEFECTOS-PALETA.
003140     IF CP-PALETA-ALTO-AUSENTE GO TO 2300-EXIT.
003150     IF CP-PALETA-ANCHO-AUSENTE
003160        MOVE 1.20 TO CP-PALETA-ANCHO
003170        SET CP-PALETA-ANCHO-PRESENTE TO TRUE
003180     END-IF.
003190     IF CP-PALETA-LARGO-AUSENTE
003200        MOVE 0.80 TO CP-PALETA-LARGO
003210        SET CP-PALETA-LARGO-PRESENTE TO TRUE
003220     END-IF.
003230 2300-EXIT.
003240     EXIT.
003250*----------------------------------------------------------------
003260* REDUCE LA UNIDAD PRINCIPAL Y LA ALTERNATIVA A SU PREFIJO       *
003270* NUMERICO, VIA COR4-OP5 (UOM-LOOKUP, OPERACION "CE").           *
003280*----------------------------------------------------------------
003290 2400-REDUCIR-CODIGO-UOM.
003300     IF CP-UMED-PRINCIPAL NOT = SPACES
003310        MOVE "CE" TO UI-OPERACION
003320        MOVE CP-UMED-PRINCIPAL TO UI-ENTRADA
003330        CALL "COR4-OP5" USING CORUOMI-BLOQUE
003340        MOVE UI-SALIDA (1:8) TO CP-UMED-PRINCIPAL
003350     END-IF.
003360     IF CP-UMED-ALTERNATIVA NOT = SPACES
003370        MOVE "CE" TO UI-OPERACION
003380        MOVE CP-UMED-ALTERNATIVA TO UI-ENTRADA
003390        CALL "COR4-OP5" USING CORUOMI-BLOQUE
003400        MOVE UI-SALIDA (1:8) TO CP-UMED-ALTERNATIVA
003410     END-IF.
003420 2400-EXIT.
003430     EXIT.
003440*----------------------------------------------------------------
003450 2500-ESCRIBIR-ERP.
003460     WRITE REG-ERP-SALIDA.
003470     ADD 1 TO ET-REGISTROS-ESCRITOS.
003480 2500-EXIT.
003490     EXIT.
