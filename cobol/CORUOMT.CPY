000010*****************************************************************
000020* CORUOMT.CPY                                                   *
000030* UNIT-OF-MEASUREMENT CODE-TABLE ENTRY.  FIXED CONTENT OF 15    *
000040* ROWS, WRITTEN ONCE BY CORCREA2 AND RELOADED INTO A WORKING-   *
000050* STORAGE TABLE BY COR4-OP5 AT OPEN TIME.  UNIT NAMES ARE       *
000060* GREEK - THE PLANT USES METRIC/GREEK UNIT ABBREVIATIONS ON     *
000070* EVERY SUPPLIER DOCUMENT.                                      *
000080*****************************************************************
000090*  CH LOG  -------------------------------------------------- *
000100*  1997-11-03 MRA  ORIGINAL - 15 CODES PER THE ERP UOM TABLE.  *
000110*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000120*****************************************************************
000130 01  CORUOMT-REG.
000140     05  UT-CODIGO                 PIC X(03).
000150     05  UT-NOMBRE                 PIC X(06).
000160     05  UT-DESCRIPCION            PIC X(10).
000170     05  FILLER                    PIC X(11).
