000010*****************************************************************
000020* CORUOMI.CPY                                                   *
000030* LINKAGE PACKET FOR THE UOM-LOOKUP SUBPROGRAM (COR4-OP5).      *
000040* THE CALLER SETS UI-OPERACION AND UI-ENTRADA AND CALLS         *
000050* COR4-OP5 USING THIS BLOCK; COR4-OP5 RETURNS UI-SALIDA AND     *
000060* UI-ENCONTRADO-IND.  OPERATIONS:                                *
000070*   "BC" - BUSCAR POR CODIGO   (CODE  -> NAME)                  *
000080*   "BN" - BUSCAR POR NOMBRE   (NAME  -> CODE)                  *
000090*   "RD" - RESOLVER DESCRIP.   (VALUE -> COMBINED DESCRIPTION)  *
000100*   "CE" - EXTRAER PREFIJO NUMERICO (LEADING DIGIT RUN)         *
000110*   "VP" - VALIDAR PRINCIPAL   (TEST AGAINST MAIN-UOM SET)      *
000120*   "VA" - VALIDAR ALTERNATIVA (TEST AGAINST ALT-UOM SET)       *
000130*****************************************************************
000140*  CH LOG  -------------------------------------------------- *
000150*  1997-11-10 MRA  ORIGINAL - BC/BN/RD ONLY.                   *
000160*  1997-12-15 MRA  ADDED CE (EXPORT NEEDS THE NUMERIC PREFIX). *
000170*  1998-01-08 CRZ  ADDED VP/VA FOR ETL-VAL.                    *
000180*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000190*****************************************************************
000200 01  CORUOMI-BLOQUE.
000210     05  UI-OPERACION              PIC X(02).
000220     05  UI-ENTRADA                PIC X(10).
000230     05  UI-SALIDA                 PIC X(10).
000240     05  UI-ENCONTRADO-IND         PIC X(01).
000250         88  UI-ENCONTRADO             VALUE "S".
000260         88  UI-NO-ENCONTRADO          VALUE "N".
