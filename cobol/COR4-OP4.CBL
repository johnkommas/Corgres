000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    COR4-OP4.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* COR4-OP4 - MAP-SUGGEST (SUGERENCIA).  PARA CADA CAMPO DESTINO  *
000110* DEL ERP, BUSCA EN LA TABLA DE ALIAS UNA COLUMNA DEL ARCHIVO DEL *
000120* PROVEEDOR ACTUAL QUE YA HAYA SIDO VISTA ALIMENTANDO ESE CAMPO   *
000130* EN OTRO CICLO, Y ESCRIBE UNA LINEA DE MAPEO CONTROL SUGERIDA.   *
000140*                                                                *
000150*  ESTE PROGRAMA SIGUE EL MISMO PATRON DE OTROS LISTADOS DE      *
000160*  CRUCE DEL CICLO: "CRUZAR UNA TABLA MAESTRA CONTRA EL          *
000170*  CATALOGO DEL DIA Y LISTAR LOS QUE CALZAN" - AQUI LA TABLA     *
000180*  MAESTRA ES LA DE ALIAS Y LO QUE SE LISTA ES LA SUGERENCIA     *
000190*  DE MAPEO.                                                     *
000200*                                                                *
000210* LA SALIDA TIENE EL MISMO LAYOUT QUE EL ARCHIVO DE CONTROL DE    *
000220* MAPEO (CORMAPC) PARA QUE PUEDA USARSE DIRECTAMENTE COMO ENTRADA *
000230* DE UN CICLO ETL-MAP POSTERIOR, PREVIA REVISION DEL USUARIO.     *
000240*                                                                *
000250******************************************************************
000260*  BITACORA DE CAMBIOS                                          *
000270*  --------------------------------------------------------    *
000280*  1998-06-01 JPZ  VERSION ORIGINAL - SUGERENCIA DE MAPEO.      *
000290*  1998-06-22 JPZ  PRIMERA COLUMNA QUE CALZA GANA (SIN EMPATES). *
000300*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN ESTE PROGRAMA - OK.    *
000310*  2002-09-02 JPZ  RESPETADO EL INDICADOR DE ALIAS BORRADO.      *
000320*  2003-11-14 LNB  CONTADOR DE SUGERENCIAS EMITIDAS A CONSOLA.   *
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SPECIAL-NAMES.
000370     CLASS DIGITO IS "0" THRU "9".
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT ARCH-ALIAS ASSIGN TO CORFALI
000410         ORGANIZATION IS LINE SEQUENTIAL.
000420     SELECT ARCH-PROVEEDOR ASSIGN TO CORFSUP
000430         ORGANIZATION IS LINE SEQUENTIAL.
000440     SELECT ARCH-SUGERENCIAS ASSIGN TO CORFSUG
000450         ORGANIZATION IS LINE SEQUENTIAL.
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  ARCH-ALIAS
000490     LABEL RECORD IS STANDARD.
000500 01  REG-ALIAS.
000510     COPY CORALIA.
000520 FD  ARCH-PROVEEDOR
000530     LABEL RECORD IS STANDARD.
000540 01  PROV-LINEA-MAX                PIC X(800).
000550 FD  ARCH-SUGERENCIAS
000560     LABEL RECORD IS STANDARD.
000570 01  REG-SUGERENCIA.
000580     COPY CORMAPC.
000590 WORKING-STORAGE SECTION.
000600*    ------------------------------------------------ REDEFINES
000610     COPY CORSUPI.
000620*    ------------------------------------------- TABLA DE ALIAS
000630*    TABLA EN MEMORIA CON TODOS LOS ALIAS ACTIVOS DEL ARCHIVO     *
000640*    CORFALI; SE RECARGA UNA VEZ POR CORRIDA.                     *
000650 01  TABLA-ALIAS-CONTROL.
000660     05  TA-NUM-FILAS              PIC 9(03) COMP VALUE ZERO.
000670     05  FILLER PIC X(05).
000680 01  TABLA-ALIAS.
000690     05  TA-FILA OCCURS 200 TIMES.
000700         10  TA-DESTINO            PIC X(30).
000710         10  TA-ORIGEN             PIC X(30).
000720 01  TABLA-ALIAS-PLANA REDEFINES TABLA-ALIAS.
000730     05  TA-FILA-ALFA OCCURS 200 TIMES
000740                                   PIC X(60).
000750*    ------------------------------------------- TABLA DE DESTINOS
000760 01  TABLA-DESTINOS-VALORES.
000770     05  FILLER PIC X(30) VALUE "SUPPLIER CODE".
000780     05  FILLER PIC X(30) VALUE "PRODUCT BARCODE".
000790     05  FILLER PIC X(30) VALUE "DESCRIPTION".
000800     05  FILLER PIC X(30) VALUE "MAIN UNIT MEASUREMENT".
000810     05  FILLER PIC X(30) VALUE "ALTERNATIVE UNIT MEASUREMENT".
000820     05  FILLER PIC X(30) VALUE "RELATION WITH MUM".
000830     05  FILLER PIC X(30) VALUE "BOX BARCODE".
000840     05  FILLER PIC X(30) VALUE "BOX HEIGHT".
000850     05  FILLER PIC X(30) VALUE "BOX WIDTH".
000860     05  FILLER PIC X(30) VALUE "BOX LENGTH".
000870     05  FILLER PIC X(30) VALUE "PALETTE HEIGHT".
000880     05  FILLER PIC X(30) VALUE "PALETTE WIDTH".
000890     05  FILLER PIC X(30) VALUE "PALETTE LENGTH".
000900     05  FILLER PIC X(30) VALUE "VAT CATEGORY".
000910 01  TABLA-DESTINOS REDEFINES TABLA-DESTINOS-VALORES.
000920     05  TD-NOMBRE OCCURS 14 TIMES
000930                                   PIC X(30).
000940*    ------------------------------------------------ CONTADORES
000950 01  WS-CONTADORES.
000960     05  WS-NUM-COLUMNAS           PIC 9(02) COMP VALUE ZERO.
000970     05  WS-SUB-DEST               PIC 9(02) COMP.
000980     05  WS-SUB-COL                PIC 9(02) COMP.
000990     05  WS-SUB-ALI                PIC 9(03) COMP.
001000     05  WS-COL-GANADORA          PIC 9(02) COMP.
001010     05  WS-CANT-SUGERENCIAS       PIC 9(02) COMP VALUE ZERO.
001020     05  FILLER PIC X(05).
001030     05  WS-ENCONTRO-IND           PIC X(01) VALUE "N".
001040         88  WS-ENCONTRO               VALUE "S".
001050         88  WS-NO-ENCONTRO            VALUE "N".
001060*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
001070 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "*".
001080 77  CONTADOR                  PIC 9(03) COMP VALUE ZERO.
001090 PROCEDURE DIVISION.
001100 1000-INICIO.
001110     PERFORM 1100-ABRIR-ARCHIVOS  THRU 1100-EXIT.
001120     PERFORM 1200-CARGAR-ALIAS    THRU 1200-EXIT.
001130     PERFORM 1300-LEER-ENCABEZADO THRU 1300-EXIT.
001140     MOVE 1 TO WS-SUB-DEST.
001150 1400-PROCESAR-DESTINOS.
001160     IF WS-SUB-DEST > 14 GO TO 1400-FIN.
001170     PERFORM 2000-SUGERIR-DESTINO THRU 2000-EXIT.
001180     ADD 1 TO WS-SUB-DEST.
001190     GO TO 1400-PROCESAR-DESTINOS.
001200 1400-FIN.
001210     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001220     DISPLAY "COR4-OP4 - SUGERENCIAS EMITIDAS: " WS-CANT-SUGERENCIAS
001230         UPON CONSOLE.
001240     DISPLAY "COR4-OP4 - LINEAS DE ALIAS CONSULTADAS: " CONTADOR
001250         UPON CONSOLE.
001260     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001270     CLOSE ARCH-ALIAS ARCH-PROVEEDOR ARCH-SUGERENCIAS.
001280     GOBACK.
001290*----------------------------------------------------------------
001300 1100-ABRIR-ARCHIVOS.
001310     OPEN INPUT  ARCH-ALIAS.
001320     OPEN INPUT  ARCH-PROVEEDOR.
001330     OPEN OUTPUT ARCH-SUGERENCIAS.
001340 1100-EXIT.
001350     EXIT.
001360*----------------------------------------------------------------
001370 1200-CARGAR-ALIAS.
001380     READ ARCH-ALIAS AT END GO TO 1200-EXIT.
001390     IF NOT AL-REG-ACTIVO GO TO 1200-CARGAR-ALIAS.
001400     IF TA-NUM-FILAS > 199 GO TO 1200-CARGAR-ALIAS.
001410     ADD 1 TO TA-NUM-FILAS.
001420     MOVE AL-COLUMNA-DESTINO TO TA-DESTINO (TA-NUM-FILAS).
001430     MOVE AL-COLUMNA-ORIGEN  TO TA-ORIGEN  (TA-NUM-FILAS).
001440     GO TO 1200-CARGAR-ALIAS.
001450 1200-EXIT.
001460     EXIT.
001470*----------------------------------------------------------------
001480 1300-LEER-ENCABEZADO.
001490     READ ARCH-PROVEEDOR INTO PROV-LINEA-MAX
001500         AT END GO TO 1300-EXIT.
001510     MOVE PROV-LINEA-MAX TO WS-PROV-LINEA.
001520     MOVE 20 TO WS-NUM-COLUMNAS.
001530 1300-EXIT.
001540     EXIT.
001550*----------------------------------------------------------------
001560* BUSCA, EN ORDEN DE ARCHIVO, LA PRIMERA COLUMNA DEL PROVEEDOR    *
001570* QUE CALCE CON UN ALIAS ACTIVO DEL DESTINO ACTUAL.               *
001580*----------------------------------------------------------------
001590 2000-SUGERIR-DESTINO.
001600     SET WS-NO-ENCONTRO TO TRUE.
001610     MOVE 1 TO WS-SUB-COL.
001620 2100-RECORRER-COLUMNAS.
001630     IF WS-SUB-COL > WS-NUM-COLUMNAS GO TO 2000-EXIT.
001640     IF WS-ENCONTRO GO TO 2000-EXIT.
001650     PERFORM 2200-BUSCAR-ALIAS-COLUMNA THRU 2200-EXIT.
001660     ADD 1 TO WS-SUB-COL.
001670     GO TO 2100-RECORRER-COLUMNAS.
001680 2000-EXIT.
001690     IF WS-ENCONTRO
001700        PERFORM 2300-ESCRIBIR-SUGERENCIA THRU 2300-EXIT
001710     END-IF.
001720     EXIT.
001730*----------------------------------------------------------------
001740 2200-BUSCAR-ALIAS-COLUMNA.
001750     MOVE 1 TO WS-SUB-ALI.
001760 2210-BUSCAR-ALIAS-COLUMNA-CICLO.
001770     IF WS-SUB-ALI > TA-NUM-FILAS GO TO 2200-EXIT.
001780     ADD 1 TO CONTADOR.
001790     IF TA-DESTINO (WS-SUB-ALI) = TD-NOMBRE (WS-SUB-DEST)
001800        AND TA-ORIGEN (WS-SUB-ALI) = WS-CAB-COLUMNA (WS-SUB-COL)
001810        SET WS-ENCONTRO TO TRUE
001820        MOVE WS-SUB-COL TO WS-COL-GANADORA
001830        GO TO 2200-EXIT
001840     END-IF.
001850     ADD 1 TO WS-SUB-ALI.
001860     GO TO 2210-BUSCAR-ALIAS-COLUMNA-CICLO.
001870 2200-EXIT.
001880     EXIT.
001890*----------------------------------------------------------------
001900 2300-ESCRIBIR-SUGERENCIA.
001910     MOVE SPACES TO REG-SUGERENCIA.
001920     MOVE TD-NOMBRE (WS-SUB-DEST) TO MC-COLUMNA-DESTINO.
001930     MOVE WS-CAB-COLUMNA (WS-COL-GANADORA) TO MC-COLUMNA-ORIGEN.
001940     SET MC-ORIGEN-ASIGNADO TO TRUE.
001950     WRITE REG-SUGERENCIA.
001960     ADD 1 TO WS-CANT-SUGERENCIAS.
001970 2300-EXIT.
001980     EXIT.
