000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    MENU4COR.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* MENU4COR - CONTROLADOR DEL CICLO BATCH DE CATALOGO Y PRECIOS. *
000110*                                                                *
000120*  ESTE PROGRAMA REEMPLAZA AL ANTIGUO MENU DE PANTALLA DE       *
000130*  CARGA DE CATALOGO.  EN UN CICLO BATCH NO HAY OPERADOR        *
000140* PRESENTE, DE MODO QUE LA ELECCION DE OPCION SE HACE CON LOS    *
000150* SWITCHES UPSI DEL JCL EN VEZ DE UNA PANTALLA DE OPCIONES.      *
000160*                                                                *
000170* SECUENCIA DE UN CICLO COMPLETO:                                *
000180*   1. ETL-MAP  (COR4-OP1) - MAPEO Y EXPORTACION DEL CATALOGO.  *
000190*   2. ETL-VAL  (COR4-OP2) - VALIDACION DE UNIDADES DE MEDIDA.  *
000200*   3. MAP-SUGGEST MTTO (CORCREA3) - SOLO SI SE ENTREGO UNA     *
000210*      LINEA DE MAPEO CONFIRMADA POR EL USUARIO.                 *
000220*   4. MAP-SUGGEST SUGERENCIA (COR4-OP4) - SOLO SI SE PIDIO.    *
000230*   5. PRICING    (COR4-OP3) - COSTEO DE SOLICITUDES DE PRECIO. *
000240*                                                                *
000250******************************************************************
000260*  BITACORA DE CAMBIOS                                          *
000270*  --------------------------------------------------------    *
000280*  1997-11-03 MRA  VERSION ORIGINAL - CONTROLADOR DE CICLO.     *
000290*  1997-12-15 MRA  AGREGADO EL PASO ETL-VAL COMO FASE SEPARADA. *
000300*  1998-02-10 CRZ  SWITCHES UPSI EN VEZ DE MENU DE PANTALLA.    *
000310*  1998-06-01 JPZ  AGREGADA LA FASE MAP-SUGGEST (COR4-OP4).     *
000320*  1998-09-22 JPZ  AGREGADO EL MANTENIMIENTO DE ALIAS (CREA3).  *
000330*  1999-01-05 MRA  REVISION Y2K - FECHAS DE CONTROL A 4 DIGITOS.*
000340*  1999-01-19 MRA  CONFIRMADO: NO HAY CAMPOS DE FECHA EN ESTE   *
000350*                  PROGRAMA - NADA QUE CORREGIR PARA EL Y2K.    *
000360*  2000-03-30 JPZ  AGREGADA LA FASE PRICING (COR4-OP3).         *
000370*  2001-04-17 LNB  TOTALES DE CICLO A LA CONSOLA (SYSOUT).      *
000380*  2003-07-08 LNB  ORDEN DE FASES DOCUMENTADO EN ESTE ENCABEZADO*
000390*  2005-11-30 PAB  TICKET COR-1187: SW-4 DESACTIVADO POR DEFECTO*
000400*                  MIENTRAS NO SE VALIDE MTTO. DE ALIAS EN PROD.*
000410*  2006-02-14 CRZ  BANNER DE FASES AL INICIO (TICKET COR-1204).   *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     UPSI-0 ON STATUS IS SW-ETL-ACTIVA
000470            OFF STATUS IS SW-ETL-INACTIVA
000480     UPSI-1 ON STATUS IS SW-SUGERENCIA-ACTIVA
000490            OFF STATUS IS SW-SUGERENCIA-INACTIVA
000500     UPSI-2 ON STATUS IS SW-PRICING-ACTIVA
000510            OFF STATUS IS SW-PRICING-INACTIVA
000520     UPSI-3 ON STATUS IS SW-MTTO-ALIAS-ACTIVA
000530            OFF STATUS IS SW-MTTO-ALIAS-INACTIVA.
000540 DATA DIVISION.
000550 WORKING-STORAGE SECTION.
000560*    ------------------------------------- DIVISOR Y LINEA DE CONSOLA
000570 77  LINEA-SUBRAYADO            PIC X(80) VALUE ALL "*".
000580 77  NUMERO-CORRELATIVO         PIC 9(05) COMP VALUE ZERO.
000590*    ------------------------------------------------- CONTADORES
000600 01  CICLO-CONTADORES.
000610     05  CC-FASES-CORRIDAS         PIC 9(02) COMP.
000620     05  CC-FASES-OMITIDAS         PIC 9(02) COMP.
000630     05  CC-SUB-FASE               PIC 9(01) COMP.
000640     05  FILLER                    PIC X(05).
000650*    ------------------------------------------- MENSAJE DE FASE
000660 01  CICLO-MENSAJE.
000670     05  CM-ETIQUETA               PIC X(20).
000680     05  CM-DETALLE                PIC X(40).
000690 01  CICLO-MENSAJE-ALFA REDEFINES CICLO-MENSAJE
000700                                   PIC X(60).
000710*    ------------------------------------- BANNER DE FASES (FIJO)
000720*    NOMBRES DE LAS 4 FASES DEL CICLO, EN EL ORDEN EN QUE CORREN.  *
000730*    SE MUESTRAN AL OPERADOR AL INICIO DE CADA CORRIDA (SYSOUT).   *
000740 01  TABLA-FASES-VALORES.
000750     05  FILLER PIC X(25) VALUE "ETL-MAP / ETL-VAL        ".
000760     05  FILLER PIC X(25) VALUE "MAP-SUGGEST              ".
000770     05  FILLER PIC X(25) VALUE "MTTO. DE ALIAS           ".
000780     05  FILLER PIC X(25) VALUE "PRICING                  ".
000790 01  TABLA-FASES REDEFINES TABLA-FASES-VALORES.
000800     05  TF-NOMBRE                 OCCURS 4 TIMES
000810                                   PIC X(25).
000820*    ------------------------------------------ LINEA DE RESUMEN
000830 01  CICLO-LINEA-RESUMEN.
000840     05  CL-ETIQUETA               PIC X(18).
000850     05  CL-VALOR                  PIC Z9.
000860     05  FILLER                    PIC X(10).
000870 01  CICLO-LINEA-ALFA REDEFINES CICLO-LINEA-RESUMEN
000880                                   PIC X(30).
000890     COPY CORETOT.
000900 PROCEDURE DIVISION.
000910 1000-INICIO.
000920     MOVE ZERO TO CC-FASES-CORRIDAS.
000930     MOVE ZERO TO CC-FASES-OMITIDAS.
000940     DISPLAY "MENU4COR - INICIO DE CICLO" UPON CONSOLE.
000950     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
000960     MOVE 1 TO CC-SUB-FASE.
000970     PERFORM 1050-LISTAR-FASES THRU 1050-EXIT.
000980     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
000990     PERFORM 2000-FASE-ETL THRU 2000-FASE-ETL-EXIT.
001000     PERFORM 3000-FASE-SUGERENCIA THRU 3000-FASE-SUGERENCIA-EXIT.
001010     PERFORM 4000-FASE-MTTO-ALIAS THRU 4000-FASE-MTTO-ALIAS-EXIT.
001020     PERFORM 5000-FASE-PRICING THRU 5000-FASE-PRICING-EXIT.
001030     PERFORM 9000-INFORME-CICLO THRU 9000-INFORME-CICLO-EXIT.
001040     GOBACK.
001050*----------------------------------------------------------------
001060 1050-LISTAR-FASES.
001070     IF CC-SUB-FASE > 4 GO TO 1050-EXIT.
001080     DISPLAY "  FASE " CC-SUB-FASE ": " TF-NOMBRE (CC-SUB-FASE)
001090         UPON CONSOLE.
001100     ADD 1 TO NUMERO-CORRELATIVO.
001110     ADD 1 TO CC-SUB-FASE.
001120     GO TO 1050-LISTAR-FASES.
001130 1050-EXIT.
001140     EXIT.
001150*----------------------------------------------------------------
001160* FASE 1/2 - ETL-MAP Y ETL-VAL COMPARTEN LA MISMA APERTURA DE    *
001170* ARCHIVO DE PROVEEDOR; COR4-OP1 HACE EL MAPEO Y LA EXPORTACION, *
001180* COR4-OP2 HACE LA VALIDACION DE UOM SOBRE EL MISMO CICLO.       *
001190*----------------------------------------------------------------
001200 2000-FASE-ETL.
001210     IF SW-ETL-INACTIVA
001220        MOVE "ETL-MAP/ETL-VAL"      TO CM-ETIQUETA
001230        MOVE "OMITIDA POR SWITCH UPSI-0" TO CM-DETALLE
001240        DISPLAY CICLO-MENSAJE-ALFA UPON CONSOLE
001250        ADD 1 TO CC-FASES-OMITIDAS
001260        ADD 1 TO NUMERO-CORRELATIVO
001270        GO TO 2000-FASE-ETL-EXIT
001280     END-IF.
001290     MOVE SPACES TO ET-NOMBRE-ARCHIVO.
001300     MOVE ZERO   TO ET-REGISTROS-LEIDOS ET-REGISTROS-ESCRITOS
001310                    ET-COLUMNAS-SIN-MAPEAR
001320                    ET-UOM-PRIN-INVALIDOS ET-UOM-ALT-INVALIDOS.
001330     CALL "COR4-OP1" USING CORETOT-BLOQUE.
001340     CALL "COR4-OP2" USING CORETOT-BLOQUE.
001350     ADD 2 TO CC-FASES-CORRIDAS.
001360 2000-FASE-ETL-EXIT.
001370     EXIT.
001380*----------------------------------------------------------------
001390* FASE 3 - MAP-SUGGEST: PROPONE UNA CORRESPONDENCIA DE COLUMNAS  *
001400* PARA UN PROVEEDOR NUEVO A PARTIR DE LA TABLA DE ALIAS.         *
001410*----------------------------------------------------------------
001420 3000-FASE-SUGERENCIA.
001430     IF SW-SUGERENCIA-INACTIVA
001440        MOVE "MAP-SUGGEST"          TO CM-ETIQUETA
001450        MOVE "OMITIDA POR SWITCH UPSI-1" TO CM-DETALLE
001460        DISPLAY CICLO-MENSAJE-ALFA UPON CONSOLE
001470        ADD 1 TO CC-FASES-OMITIDAS
001480        ADD 1 TO NUMERO-CORRELATIVO
001490        GO TO 3000-FASE-SUGERENCIA-EXIT
001500     END-IF.
001510     CALL "COR4-OP4".
001520     ADD 1 TO CC-FASES-CORRIDAS.
001530 3000-FASE-SUGERENCIA-EXIT.
001540     EXIT.
001550*----------------------------------------------------------------
001560* FASE 4 - MANTENIMIENTO DE LA TABLA DE ALIAS (VER TICKET        *
001570* COR-1187) - SOLO CUANDO EL USUARIO CONFIRMO UNA CORRESPONDEN-  *
001580* CIA NUEVA PARA EL PROVEEDOR DE ESTE CICLO.                     *
001590*----------------------------------------------------------------
001600 4000-FASE-MTTO-ALIAS.
001610     IF SW-MTTO-ALIAS-INACTIVA
001620        MOVE "MTTO. DE ALIAS"       TO CM-ETIQUETA
001630        MOVE "OMITIDO POR SWITCH UPSI-3" TO CM-DETALLE
001640        DISPLAY CICLO-MENSAJE-ALFA UPON CONSOLE
001650        ADD 1 TO CC-FASES-OMITIDAS
001660        ADD 1 TO NUMERO-CORRELATIVO
001670        GO TO 4000-FASE-MTTO-ALIAS-EXIT
001680     END-IF.
001690     CALL "CORCREA3".
001700     ADD 1 TO CC-FASES-CORRIDAS.
001710 4000-FASE-MTTO-ALIAS-EXIT.
001720     EXIT.
001730*----------------------------------------------------------------
001740* FASE 5 - PRICING: COSTEO DE LAS SOLICITUDES DE PRECIO DEL      *
001750* ARCHIVO DE ENTRADA DE ESTE CICLO.                              *
001760*----------------------------------------------------------------
001770 5000-FASE-PRICING.
001780     IF SW-PRICING-INACTIVA
001790        MOVE "PRICING"              TO CM-ETIQUETA
001800        MOVE "OMITIDA POR SWITCH UPSI-2" TO CM-DETALLE
001810        DISPLAY CICLO-MENSAJE-ALFA UPON CONSOLE
001820        ADD 1 TO CC-FASES-OMITIDAS
001830        ADD 1 TO NUMERO-CORRELATIVO
001840        GO TO 5000-FASE-PRICING-EXIT
001850     END-IF.
001860     CALL "COR4-OP3".
001870     ADD 1 TO CC-FASES-CORRIDAS.
001880 5000-FASE-PRICING-EXIT.
001890     EXIT.
001900 9000-INFORME-CICLO.
001910     DISPLAY "MENU4COR - FIN DE CICLO" UPON CONSOLE.
001920     MOVE SPACES              TO CICLO-LINEA-RESUMEN.
001930     MOVE "FASES CORRIDAS  : " TO CL-ETIQUETA.
001940     MOVE CC-FASES-CORRIDAS    TO CL-VALOR.
001950     DISPLAY CICLO-LINEA-ALFA UPON CONSOLE.
001960     MOVE SPACES              TO CICLO-LINEA-RESUMEN.
001970     MOVE "FASES OMITIDAS  : " TO CL-ETIQUETA.
001980     MOVE CC-FASES-OMITIDAS    TO CL-VALOR.
001990     DISPLAY CICLO-LINEA-ALFA UPON CONSOLE.
002000     DISPLAY "LINEAS DE BANNER/AVISO.: " NUMERO-CORRELATIVO
002010         UPON CONSOLE.
002020     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
002030 9000-INFORME-CICLO-EXIT.
002040     EXIT.
