000010*****************************************************************
000020* CORFRTB.CPY                                                   *
000030* FREIGHT TARIFF BAND ENTRY.  ONE TABLE PER LANE (ES ROAD, IT   *
000040* ROAD, GROUPAGE) IS LOADED FROM ITS OWN FILE AT OPEN TIME BY   *
000050* COR4-OP3 - SEE 1000-CARGAR-TARIFAS.  BANDS ARE STORED IN      *
000060* ASCENDING MIN-KG ORDER; THE LAST ROW OF A TABLE ALSO CARRIES  *
000070* THE TABLE'S DEFAULT RATE (SEE FT-TARIFA-DEFECTO).             *
000080*****************************************************************
000090*  CH LOG  -------------------------------------------------- *
000100*  1998-05-14 JPZ  ORIGINAL - FLAT RATE PER BAND ONLY.         *
000110*  1998-11-02 JPZ  ADDED PER-KG RATE, FLAT=0 MEANS "USE IT".   *
000120*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000130*  2001-02-20 LNB  ADDED TABLE DEFAULT RATE ON LAST ROW.       *
000140*****************************************************************
000150 01  CORFRTB-REG.
000160     05  FT-KG-MINIMO              PIC 9(07)V99.
000170     05  FT-KG-MAXIMO              PIC 9(07)V99.
000180     05  FT-TARIFA-PLANA           PIC 9(06)V99.
000190     05  FT-TARIFA-KG              PIC 9(03)V9999.
000200     05  FT-ULTIMA-FILA-IND        PIC X(01).
000210         88  FT-ES-ULTIMA-FILA         VALUE "U".
000220         88  FT-NO-ES-ULTIMA-FILA      VALUE "N".
000230     05  FT-TARIFA-DEFECTO         PIC 9(03)V9999.
000240     05  FILLER                    PIC X(09).
