000010*****************************************************************
000020* CORXTRA.CPY                                                   *
000030* EXTRAS TARIFF CONSTANTS - ONE RECORD, LOADED ONCE BY COR4-OP3 *
000040* AT OPEN TIME (SEE 1000-CARGAR-TARIFAS).  PALLET WEIGHTS AND   *
000050* COSTS, ISLAND AND ORIGIN SURCHARGES.                          *
000060*****************************************************************
000070*  CH LOG  -------------------------------------------------- *
000080*  1998-05-14 JPZ  ORIGINAL - EU/INDUSTRIAL PALLET FIGURES.    *
000090*  1998-11-02 JPZ  ADDED CRETE SURCHARGE PER KG.                *
000100*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000110*  2000-03-30 JPZ  ADDED PT AND IT ORIGIN SURCHARGES.          *
000120*****************************************************************
000130 01  CORXTRA-REG.
000140     05  XT-PESO-PALETA-EU         PIC 9(03)V99.
000150     05  XT-COSTO-PALETA-EU        PIC 9(03)V99.
000160     05  XT-PESO-PALETA-IND        PIC 9(03)V99.
000170     05  XT-COSTO-PALETA-IND       PIC 9(03)V99.
000180     05  XT-RECARGO-CRETA-KG       PIC 9(01)V9999.
000190     05  XT-RECARGO-PT-M2          PIC 9(03)V99.
000200     05  XT-RECARGO-IT-PALETA      PIC 9(03)V99.
000210     05  FILLER                    PIC X(20).
