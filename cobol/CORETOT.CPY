000010*****************************************************************
000020* CORETOT.CPY                                                   *
000030* ETL RUN-TOTALS BLOCK, SHARED BETWEEN COR4-OP1 (ETL-MAP) AND   *
000040* COR4-OP2 (ETL-VAL) THROUGH THE CALL ... USING LINKAGE SET UP  *
000050* BY MENU4COR, SO THE VALIDATION REPORT CAN PRINT BOTH THE      *
000060* EXPORT COUNTS AND THE VALIDATION COUNTS ON ONE REPORT.        *
000070*****************************************************************
000080*  CH LOG  -------------------------------------------------- *
000090*  1997-12-15 MRA  ORIGINAL - SPLIT OFF COR4-OP2 AS ETL-VAL.   *
000100*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000110*****************************************************************
000120 01  CORETOT-BLOQUE.
000130     05  ET-NOMBRE-ARCHIVO         PIC X(30).
000140     05  ET-REGISTROS-LEIDOS       PIC 9(07) COMP.
000150     05  ET-REGISTROS-ESCRITOS     PIC 9(07) COMP.
000160     05  ET-COLUMNAS-SIN-MAPEAR    PIC 9(03) COMP.
000170     05  ET-UOM-PRIN-INVALIDOS     PIC 9(03) COMP.
000180     05  ET-UOM-ALT-INVALIDOS      PIC 9(03) COMP.
