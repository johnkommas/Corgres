000010*****************************************************************
000020* CORALIA.CPY                                                   *
000030* ALIAS-TABLE ENTRY - MAP-SUGGEST KNOWLEDGE BASE.  EACH ROW IS  *
000040* ONE KNOWN ALIAS: A SUPPLIER COLUMN NAME THAT HAS BEEN SEEN TO *
000050* FEED A GIVEN ERP TARGET FIELD IN THE PAST.  MULTIPLE ROWS PER *
000060* TARGET ARE NORMAL - EACH SUPPLIER NAMES ITS COLUMNS ITS OWN   *
000070* WAY.  MAINTAINED BY CORCREA3 (SEE THAT PROGRAM'S CHANGE LOG). *
000080*****************************************************************
000090*  CH LOG  -------------------------------------------------- *
000100*  1998-03-19 MRA  ORIGINAL - SEEDED FROM THE FIRST 6 SUPPLIERS.*
000110*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000120*  2002-09-02 JPZ  ADDED DUPLICATE-GUARD INDICATOR.            *
000130*****************************************************************
000140 01  CORALIA-REG.
000150     05  AL-COLUMNA-DESTINO        PIC X(30).
000160     05  AL-COLUMNA-ORIGEN         PIC X(30).
000170     05  AL-REG-IND                PIC X(01).
000180         88  AL-REG-ACTIVO             VALUE "A".
000190         88  AL-REG-BORRADO            VALUE "B".
000200     05  FILLER                    PIC X(09).
