000010*****************************************************************
000020* CORSUPI.CPY                                                   *
000030* SUPPLIER PRODUCT FILE - MEMORY VIEW OF ONE LINE OF THE FILE.  *
000040* THE FILE ARRIVES AS A HEADER ROW OF COLUMN NAMES FOLLOWED BY  *
000050* DATA ROWS, EACH CELL UP TO 40 CHARACTERS, FIXED AT 20 COLUMNS *
000060* PER ROW - NO SUPPLIER SO FAR HAS SENT MORE THAN 20 (SEE      *
000070* 1000-LEER-CTRL IN COR4-OP1 FOR THE COLUMN COUNT IN USE ON A   *
000080* GIVEN RUN).  THE SAME 800-BYTE AREA IS READ AS THE HEADER     *
000090* ROW THE FIRST TIME AND AS A DATA ROW FROM THERE ON - SEE THE   *
000100* TWO REDEFINES BELOW.                                          *
000110*****************************************************************
000120*  CH LOG  -------------------------------------------------- *
000130*  1994-02-11 CRZ  ORIGINAL - 12 COLUMNS, HEADER RECORD ONLY.   *
000140*  1995-08-22 CRZ  WIDENED TO 20 COLUMNS, LARGER SUPPLIERS.     *
000150*  1997-11-03 MRA  AGREGADA LA VISTA DE FILA DE DATOS PARA      *
000160*                  COR4-OP1/COR4-OP2 (ANTES SOLO ENCABEZADO).   *
000170*  1999-01-05 MRA  Y2K - CELDAS SON TEXTO, SIN IMPACTO.         *
000180*****************************************************************
000190 01  WS-PROV-LINEA                PIC X(800).
000200 01  WS-PROV-CABECERA REDEFINES WS-PROV-LINEA.
000210     05  WS-CAB-COLUMNA OCCURS 20 TIMES
000220                                   PIC X(30).
000230     05  FILLER                    PIC X(200).
000240 01  WS-PROV-DATOS REDEFINES WS-PROV-LINEA.
000250     05  WS-DAT-CELDA OCCURS 20 TIMES
000260                                   PIC X(40).
