000010*****************************************************************
000020* CORMAPC.CPY                                                   *
000030* COLUMN-MAPPING CONTROL RECORD - ONE PER ERP TARGET FIELD,     *
000040* TELLING COR4-OP1 WHICH SUPPLIER COLUMN (BY NAME) FEEDS IT ON  *
000050* THIS RUN.  PREPARED BY HAND OR CARRIED FORWARD FROM A PRIOR   *
000060* MAP-SUGGEST RUN (COR4-OP4) BEFORE THE ETL IS LAUNCHED.        *
000070*****************************************************************
000080*  CH LOG  -------------------------------------------------- *
000090*  1997-11-03 MRA  ORIGINAL LAYOUT FOR THE CATALOG ETL.        *
000100*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000110*****************************************************************
000120 01  CORMAPC-REG.
000130     05  MC-COLUMNA-DESTINO        PIC X(30).
000140     05  MC-COLUMNA-ORIGEN         PIC X(30).
000150     05  MC-ORIGEN-IND             PIC X(01).
000160         88  MC-ORIGEN-ASIGNADO        VALUE "S".
000170         88  MC-ORIGEN-SIN-ASIGNAR     VALUE "N".
000180     05  FILLER                    PIC X(09).
