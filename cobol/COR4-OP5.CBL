000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    COR4-OP5.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* COR4-OP5 - UOM-LOOKUP.  TABLA DE UNIDADES DE MEDIDA DEL        *
000110* CATALOGO CORGRES.  15 CODIGOS FIJOS, CADA UNO CON SU NOMBRE    *
000120* DE UNIDAD (EN GRIEGO O EN "m2") Y SU DESCRIPCION COMBINADA     *
000130*  "CODIGO NOMBRE".  ESTE PROGRAMA COMBINA VARIAS BUSQUEDAS      *
000140*  SECUENCIALES SOBRE LA MISMA TABLA EN UN SOLO PROGRAMA:        *
000150*  POR CODIGO, POR NOMBRE Y POR DESCRIPCION, MAS LA EXTRACCION   *
000160*  DEL PREFIJO NUMERICO Y LA VALIDACION DE VALORES DE UOM.       *
000170*                                                                *
000180* SE INVOCA POR CALL DESDE COR4-OP1 (EXPORTACION - EXTRAE EL     *
000190* PREFIJO NUMERICO) Y DESDE COR4-OP2 (VALIDACION - PRUEBA LOS    *
000200* VALORES CONTRA LOS CONJUNTOS ACEPTABLES Y RESUELVE LA          *
000210* DESCRIPCION COMPLETA PARA EL INFORME).  VER CORUOMI.CPY PARA   *
000220* EL PROTOCOLO DE LLAMADA.                                       *
000230*                                                                *
000240******************************************************************
000250*  BITACORA DE CAMBIOS                                          *
000260*  --------------------------------------------------------    *
000270*  1997-11-10 MRA  VERSION ORIGINAL - BUSQUEDA POR CODIGO/NOMBRE*
000280*  1997-12-15 MRA  AGREGADA LA EXTRACCION DE PREFIJO NUMERICO.  *
000290*  1998-01-08 CRZ  AGREGADA LA VALIDACION VP/VA PARA ETL-VAL.   *
000300*  1998-06-01 JPZ  TABLA AMPLIADA DE 12 A 15 CODIGOS (SET/KIB). *
000310*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN ESTE PROGRAMA - OK.   *
000320*  2001-04-17 LNB  LA TABLA SE CARGA DESDE CORFUOM EN VEZ DE    *
000330*                  VENIR GRABADA EN EL PROGRAMA (VER CORCREA2). *
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     CLASS DIGITO IS "0" THRU "9".
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT ARCH-TABLA-UOM ASSIGN TO CORFUOM
000420         ORGANIZATION IS LINE SEQUENTIAL.
000430 DATA DIVISION.
000440 FILE SECTION.
000450 FD  ARCH-TABLA-UOM
000460     LABEL RECORD IS STANDARD.
000470 01  REG-TABLA-UOM.
000480     COPY CORUOMT.
000490*    REDEFINITION USED TO TEST FOR A BLANK/GARBLED ROW IN ONE      *
000500*    COMPARISON INSTEAD OF FIELD BY FIELD (SEE 1110-LEER-FILA).    *
000510 01  REG-TABLA-UOM-ALFA REDEFINES REG-TABLA-UOM
000520                                   PIC X(30).
000530 WORKING-STORAGE SECTION.
000540*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
000550 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "_".
000560 77  CONTADOR                  PIC 9(05) COMP VALUE ZERO.
000570*    ------------------------------------------ TABLA EN MEMORIA
000580 01  UOM-TABLA-CONTROL.
000590     05  UT-NUM-FILAS              PIC 9(02) COMP VALUE ZERO.
000600     05  UT-SUB                    PIC 9(02) COMP.
000610     05  FILLER PIC X(06).
000620 01  UOM-TABLA.
000630     05  UOM-FILA OCCURS 15 TIMES.
000640         10  UOM-F-CODIGO          PIC X(03).
000650         10  UOM-F-NOMBRE          PIC X(06).
000660         10  UOM-F-DESCRIPCION     PIC X(10).
000670*    REDEFINITION USED WHEN A ROW OF THE TABLE HAS TO BE MOVED    *
000680*    OR COMPARED AS ONE ALPHANUMERIC KEY INSTEAD OF FIELD BY      *
000690*    FIELD (SEE 1100-CARGAR-TABLA).                               *
000700     05  UOM-FILA-PLANA REDEFINES UOM-FILA
000710                                   OCCURS 15 TIMES
000720                                   PIC X(19).
000730*    ------------------------------------------ AREAS DE TRABAJO
000740 01  UOM-PREFIJO-CTR               PIC 9(02) COMP.
000750 01  UOM-PREFIJO-AREA.
000760     05  UOM-PREFIJO-DIGITO OCCURS 10 TIMES
000770                                   PIC X(01).
000780*    REDEFINITION OF THE PREFIX-BUILD AREA AS ONE 10-BYTE FIELD, *
000790*    USED TO MOVE THE FINISHED PREFIX INTO UI-SALIDA IN ONE GO.  *
000800     05  UOM-PREFIJO-ALFA REDEFINES UOM-PREFIJO-AREA
000810                                   PIC X(10).
000820 LINKAGE SECTION.
000830     COPY CORUOMI.
000840 PROCEDURE DIVISION USING CORUOMI-BLOQUE.
000850 1000-INICIO.
000860     IF UT-NUM-FILAS = ZERO
000870        PERFORM 1100-CARGAR-TABLA THRU 1100-CARGAR-TABLA-EXIT
000880     END-IF.
000890     ADD 1 TO CONTADOR.
000900     MOVE SPACES TO UI-SALIDA.
000910     SET UI-NO-ENCONTRADO TO TRUE.
000920     IF UI-OPERACION = "BC"
000930        PERFORM 2100-BUSCAR-POR-CODIGO THRU 2100-EXIT
000940        GO TO 1000-FIN
000950     END-IF.
000960     IF UI-OPERACION = "BN"
000970        PERFORM 2200-BUSCAR-POR-NOMBRE THRU 2200-EXIT
000980        GO TO 1000-FIN
000990     END-IF.
001000     IF UI-OPERACION = "RD"
001010        PERFORM 2300-RESOLVER-DESCRIPCION THRU 2300-EXIT
001020        GO TO 1000-FIN
001030     END-IF.
001040     IF UI-OPERACION = "CE"
001050        PERFORM 2400-EXTRAER-PREFIJO THRU 2400-EXIT
001060        GO TO 1000-FIN
001070     END-IF.
001080     IF UI-OPERACION = "VP"
001090        PERFORM 2500-VALIDAR-PRINCIPAL THRU 2500-EXIT
001100        GO TO 1000-FIN
001110     END-IF.
001120     IF UI-OPERACION = "VA"
001130        PERFORM 2600-VALIDAR-ALTERNATIVA THRU 2600-EXIT
001140        GO TO 1000-FIN
001150     END-IF.
001160     MOVE "N" TO UI-ENCONTRADO-IND.
001170 1000-FIN.
001180     GOBACK.
001190*----------------------------------------------------------------
001200* CARGA DE LA TABLA DE UOM DESDE CORFUOM (ESCRITO POR CORCREA2). *
001210*----------------------------------------------------------------
001220 1100-CARGAR-TABLA.
001230     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001240     DISPLAY "COR4-OP5 - CARGANDO TABLA DE UOM (CORFUOM)" UPON CONSOLE.
001250     OPEN INPUT ARCH-TABLA-UOM.
001260 1110-LEER-FILA.
001270     READ ARCH-TABLA-UOM INTO REG-TABLA-UOM
001280         AT END GO TO 1100-CARGAR-TABLA-EXIT.
001290     IF REG-TABLA-UOM-ALFA = SPACES GO TO 1110-LEER-FILA.
001300     ADD 1 TO UT-NUM-FILAS.
001310     MOVE UT-CODIGO      TO UOM-F-CODIGO (UT-NUM-FILAS).
001320     MOVE UT-NOMBRE      TO UOM-F-NOMBRE (UT-NUM-FILAS).
001330     MOVE UT-DESCRIPCION TO UOM-F-DESCRIPCION (UT-NUM-FILAS).
001340     GO TO 1110-LEER-FILA.
001350 1100-CARGAR-TABLA-EXIT.
001360     CLOSE ARCH-TABLA-UOM.
001370     DISPLAY "COR4-OP5 - FILAS DE UOM CARGADAS: " UT-NUM-FILAS
001380         UPON CONSOLE.
001390     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001400     EXIT.
001410*----------------------------------------------------------------
001420 2100-BUSCAR-POR-CODIGO.
001430     MOVE 1 TO UT-SUB.
001440 2110-BUSCAR-POR-CODIGO-CICLO.
001450     IF UT-SUB > UT-NUM-FILAS GO TO 2100-EXIT.
001460     IF UOM-F-CODIGO (UT-SUB) = UI-ENTRADA (1:3)
001470        MOVE UOM-F-NOMBRE (UT-SUB) TO UI-SALIDA
001480        SET UI-ENCONTRADO TO TRUE
001490        GO TO 2100-EXIT
001500     END-IF.
001510     ADD 1 TO UT-SUB.
001520     GO TO 2110-BUSCAR-POR-CODIGO-CICLO.
001530 2100-EXIT.
001540     EXIT.
001550*----------------------------------------------------------------
001560 2200-BUSCAR-POR-NOMBRE.
001570     MOVE 1 TO UT-SUB.
001580 2210-BUSCAR-POR-NOMBRE-CICLO.
001590     IF UT-SUB > UT-NUM-FILAS GO TO 2200-EXIT.
001600     IF UOM-F-NOMBRE (UT-SUB) = UI-ENTRADA (1:6)
001610        MOVE UOM-F-CODIGO (UT-SUB) TO UI-SALIDA
001620        SET UI-ENCONTRADO TO TRUE
001630        GO TO 2200-EXIT
001640     END-IF.
001650     ADD 1 TO UT-SUB.
001660     GO TO 2210-BUSCAR-POR-NOMBRE-CICLO.
001670 2200-EXIT.
001680     EXIT.
001690*----------------------------------------------------------------
001700* RESOLVER-DESCRIPCION - UN CODIGO O UN NOMBRE RESUELVE A SU     *
001710* DESCRIPCION COMBINADA; UN VALOR YA IGUAL A UNA DESCRIPCION SE  *
001720* RESUELVE A SI MISMO; CUALQUIER OTRO VALOR SE DEVUELVE SIN      *
001730* CAMBIOS (REGLA DE NEGOCIO "UOM DESCRIPTION LOOKUP").           *
001740*----------------------------------------------------------------
001750 2300-RESOLVER-DESCRIPCION.
001760     MOVE UI-ENTRADA TO UI-SALIDA.
001770     SET UI-ENCONTRADO TO TRUE.
001780     MOVE 1 TO UT-SUB.
001790 2310-RESOLVER-DESCRIPCION-CICLO.
001800     IF UT-SUB > UT-NUM-FILAS GO TO 2300-EXIT.
001810     IF UOM-F-DESCRIPCION (UT-SUB) = UI-ENTRADA
001820        GO TO 2300-EXIT
001830     END-IF.
001840     IF UOM-F-CODIGO (UT-SUB) = UI-ENTRADA (1:3)
001850        MOVE UOM-F-DESCRIPCION (UT-SUB) TO UI-SALIDA
001860        GO TO 2300-EXIT
001870     END-IF.
001880     IF UOM-F-NOMBRE (UT-SUB) = UI-ENTRADA (1:6)
001890        MOVE UOM-F-DESCRIPCION (UT-SUB) TO UI-SALIDA
001900        GO TO 2300-EXIT
001910     END-IF.
001920     ADD 1 TO UT-SUB.
001930     GO TO 2310-RESOLVER-DESCRIPCION-CICLO.
001940 2300-EXIT.
001950     EXIT.
001960*----------------------------------------------------------------
001970* EXTRAER-PREFIJO - MAS LARGA CORRIDA INICIAL DE DIGITOS. UN     *
001980* VALOR QUE NO EMPIEZA CON UN DIGITO SE DEVUELVE SIN CAMBIOS.    *
001990*----------------------------------------------------------------
002000 2400-EXTRAER-PREFIJO.
002010     MOVE UI-ENTRADA TO UI-SALIDA.
002020     IF UI-ENTRADA (1:1) NOT NUMERIC
002030        SET UI-ENCONTRADO TO TRUE
002040        GO TO 2400-EXIT
002050     END-IF.
002060     MOVE SPACES TO UOM-PREFIJO-AREA.
002070     MOVE 1 TO UOM-PREFIJO-CTR.
002080 2410-EXTRAER-PREFIJO-CICLO.
002090     IF UOM-PREFIJO-CTR > 10 GO TO 2420-EXTRAER-PREFIJO-FIN.
002100     IF UI-ENTRADA (UOM-PREFIJO-CTR:1) NOT NUMERIC
002110        GO TO 2420-EXTRAER-PREFIJO-FIN
002120     END-IF.
002130     MOVE UI-ENTRADA (UOM-PREFIJO-CTR:1)
002140       TO UOM-PREFIJO-DIGITO (UOM-PREFIJO-CTR).
002150     ADD 1 TO UOM-PREFIJO-CTR.
002160     GO TO 2410-EXTRAER-PREFIJO-CICLO.
002170 2420-EXTRAER-PREFIJO-FIN.
002180     MOVE SPACES TO UI-SALIDA.
002190     MOVE UOM-PREFIJO-ALFA TO UI-SALIDA (1:10).
002200     SET UI-ENCONTRADO TO TRUE.
002210 2400-EXIT.
002220     EXIT.
002230*----------------------------------------------------------------
002240* VALIDAR-PRINCIPAL - CONJUNTO ACEPTABLE DE 45 VALORES: LOS 15   *
002250* CODIGOS, LOS 15 NOMBRES Y LAS 15 DESCRIPCIONES COMBINADAS.     *
002260*----------------------------------------------------------------
002270 2500-VALIDAR-PRINCIPAL.
002280     MOVE 1 TO UT-SUB.
002290 2510-VALIDAR-PRINCIPAL-CICLO.
002300     IF UT-SUB > UT-NUM-FILAS GO TO 2500-EXIT.
002310     IF UI-ENTRADA (1:3) = UOM-F-CODIGO (UT-SUB)
002320        SET UI-ENCONTRADO TO TRUE
002330        GO TO 2500-EXIT
002340     END-IF.
002350     IF UI-ENTRADA (1:6) = UOM-F-NOMBRE (UT-SUB)
002360        SET UI-ENCONTRADO TO TRUE
002370        GO TO 2500-EXIT
002380     END-IF.
002390     IF UI-ENTRADA (1:10) = UOM-F-DESCRIPCION (UT-SUB)
002400        SET UI-ENCONTRADO TO TRUE
002410        GO TO 2500-EXIT
002420     END-IF.
002430     ADD 1 TO UT-SUB.
002440     GO TO 2510-VALIDAR-PRINCIPAL-CICLO.
002450 2500-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480* VALIDAR-ALTERNATIVA - SOLO LAS 15 DESCRIPCIONES COMBINADAS.    *
002490*----------------------------------------------------------------
002500 2600-VALIDAR-ALTERNATIVA.
002510     MOVE 1 TO UT-SUB.
002520 2610-VALIDAR-ALTERNATIVA-CICLO.
002530     IF UT-SUB > UT-NUM-FILAS GO TO 2600-EXIT.
002540     IF UI-ENTRADA (1:10) = UOM-F-DESCRIPCION (UT-SUB)
002550        SET UI-ENCONTRADO TO TRUE
002560        GO TO 2600-EXIT
002570     END-IF.
002580     ADD 1 TO UT-SUB.
002590     GO TO 2610-VALIDAR-ALTERNATIVA-CICLO.
002600 2600-EXIT.
002610     EXIT.
