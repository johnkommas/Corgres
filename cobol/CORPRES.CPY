000010*****************************************************************
000020* CORPRES.CPY                                                   *
000030* PRICING RESULT RECORD - COSTED BREAKDOWN FOR ONE PRICING       *
000040* REQUEST, WRITTEN BY COR4-OP3 TO THE PRICING RESULT FILE.       *
000050*****************************************************************
000060*  CH LOG  -------------------------------------------------- *
000070*  1998-05-14 JPZ  ORIGINAL LAYOUT FOR THE PRICING ENGINE.     *
000080*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000090*  2000-03-30 JPZ  ADDED STATUS CODE FOR REJECTED REQUESTS.    *
000100*****************************************************************
000110 01  CORPRES-REG.
000120     05  PR-ID-SOLICITUD           PIC X(08).
000130     05  PR-MONTOS-GRUPO.
000140         10  PR-KG-BALDOSAS        PIC 9(08)V99.
000150         10  PR-KG-TOTAL           PIC 9(08)V99.
000160         10  PR-COSTO-MERCANCIA    PIC 9(08)V99.
000170         10  PR-FLETE              PIC 9(07)V99.
000180         10  PR-EXTRAS             PIC 9(07)V99.
000190         10  PR-COSTO-PALETAS      PIC 9(06)V99.
000200         10  PR-LOGISTICA          PIC 9(08)V99.
000210         10  PR-COSTO-TOTAL        PIC 9(09)V99.
000220         10  PR-COSTO-M2           PIC 9(06)V99.
000230         10  PR-PRECIO-VENTA-M2    PIC 9(06)V99.
000240         10  PR-MARKUP-EQUIV       PIC 9(02)V9999.
000250     05  PR-ESTADO                 PIC X(02).
000260         88  PR-ESTADO-OK              VALUE "OK".
000270         88  PR-ESTADO-CANT-ERR        VALUE "QE".
000280         88  PR-ESTADO-PESO-ERR        VALUE "KE".
000290         88  PR-ESTADO-MARGEN-ERR      VALUE "ME".
000300         88  PR-ESTADO-ORIGEN-ERR      VALUE "OE".
000310*    REDEFINITION OF THE MONEY BLOCK AS ONE ALPHANUMERIC        *
000320*    STRING - USED BY 2700-ESCRIBIR-RESULTADO TO ZERO-FILL THE  *
000330*    WHOLE AMOUNT AREA IN ONE MOVE WHEN A REQUEST IS REJECTED.  *
000340     05  PR-MONTOS-ALFA REDEFINES PR-MONTOS-GRUPO
000350                                   PIC X(99).
000360     05  FILLER                    PIC X(08).
