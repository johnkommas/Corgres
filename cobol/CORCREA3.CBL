000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CORCREA3.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* CORCREA3 - MANTENIMIENTO DE LA TABLA DE ALIAS (MAP-SUGGEST).   *
000110* RECIBE LA CORRESPONDENCIA QUE EL USUARIO CONFIRMO PARA EL       *
000120* PROVEEDOR DE ESTE CICLO Y AGREGA CADA PAR DESTINO/ORIGEN A LA   *
000130* TABLA DE ALIAS SI NO ESTABA YA PRESENTE, DEJANDO LA TABLA       *
000140* REESCRITA COMPLETA PARA EL PROXIMO CICLO DE SUGERENCIA.         *
000150*                                                                *
000160*  ESTE PROGRAMA SIGUE EL MISMO PATRON DE OTROS INICIALIZADORES  *
000170*  DEL CICLO: "TENER UN PROGRAMA CHICO QUE DEJA UN ARCHIVO LISTO *
000180*  PARA EL SIGUIENTE PASO" - AQUI EL ARCHIVO QUE QUEDA LISTO ES  *
000190*  LA TABLA DE ALIAS, NO UN ARCHIVO VACIO.                       *
000200*                                                                *
000210* PATRON VIEJO/NUEVO: SE LEE LA TABLA VIGENTE (CORFALI) Y EL      *
000220* ARCHIVO DE CONFIRMACION (CORFCNF), Y SE ESCRIBE LA TABLA        *
000230* COMPLETA A CORFALN; EL PASO SIGUIENTE DEL JCL RENOMBRA CORFALN  *
000240* A CORFALI PARA EL PROXIMO CICLO (VER INSTRUCTIVO DE OPERACION). *
000250*                                                                *
000260******************************************************************
000270*  BITACORA DE CAMBIOS                                          *
000280*  --------------------------------------------------------    *
000290*  1998-09-22 JPZ  VERSION ORIGINAL - MANTENCION DE ALIAS.      *
000300*  1998-10-05 JPZ  RESGUARDO DE IDEMPOTENCIA (PAR YA EXISTENTE  *
000310*                  NO SE DUPLICA - TICKET COR-0203).             *
000320*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN ESTE PROGRAMA - OK.    *
000330*  2002-09-02 JPZ  ORIGEN VACIO EN LA CONFIRMACION SE OMITE.     *
000340*  2004-04-14 CRZ  SALTO DE FILA EN BLANCO EN AMBOS ARCHIVOS DE   *
000350*                  ENTRADA (TICKET COR-0289).                    *
000360******************************************************************
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     CLASS DIGITO IS "0" THRU "9".
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT ARCH-ALIAS-VIEJO ASSIGN TO CORFALI
000440         ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT ARCH-CONFIRMADO ASSIGN TO CORFCNF
000460         ORGANIZATION IS LINE SEQUENTIAL.
000470     SELECT ARCH-ALIAS-NUEVO ASSIGN TO CORFALN
000480         ORGANIZATION IS LINE SEQUENTIAL.
000490 DATA DIVISION.
000500 FILE SECTION.
000510 FD  ARCH-ALIAS-VIEJO
000520     LABEL RECORD IS STANDARD.
000530 01  REG-ALIAS-VIEJO.
000540     COPY CORALIA.
000550*    REDEFINITION USED TO SKIP A FULLY BLANK ROW OF THE OLD TABLE  *
000560*    (SEE 1200-CARGAR-ALIAS) WITHOUT TESTING EACH FIELD BY HAND.   *
000570 01  CORALIA-REG-ALFA REDEFINES CORALIA-REG
000580                                   PIC X(70).
000590 FD  ARCH-CONFIRMADO
000600     LABEL RECORD IS STANDARD.
000610 01  REG-CONFIRMADO.
000620     COPY CORMAPC.
000630*    REDEFINITION USED TO SKIP A FULLY BLANK CONFIRMATION LINE     *
000640*    (SEE 2000-PROCESAR-CONFIRMADOS) IN ONE COMPARE.               *
000650 01  CORMAPC-REG-ALFA REDEFINES CORMAPC-REG
000660                                   PIC X(70).
000670 FD  ARCH-ALIAS-NUEVO
000680     LABEL RECORD IS STANDARD.
000690 01  REG-ALIAS-NUEVO.
000700     COPY CORALIA REPLACING CORALIA-REG        BY CORALIA-NUEVO-REG
000710                             AL-COLUMNA-DESTINO BY AL-COLUMNA-DESTINO-N
000720                             AL-COLUMNA-ORIGEN  BY AL-COLUMNA-ORIGEN-N
000730                             AL-REG-IND         BY AL-REG-IND-N
000740                             AL-REG-ACTIVO      BY AL-REG-ACTIVO-N
000750                             AL-REG-BORRADO     BY AL-REG-BORRADO-N.
000760 WORKING-STORAGE SECTION.
000770*    ------------------------------------------- TABLA EN MEMORIA
000780 01  TABLA-ALIAS-CONTROL.
000790     05  TA-NUM-FILAS              PIC 9(03) COMP VALUE ZERO.
000800 01  TABLA-ALIAS.
000810     05  TA-FILA OCCURS 200 TIMES.
000820         10  TA-DESTINO            PIC X(30).
000830         10  TA-ORIGEN             PIC X(30).
000840         10  TA-ACTIVO-IND         PIC X(01).
000850             88  TA-ACTIVO             VALUE "A".
000860             88  TA-BORRADO            VALUE "B".
000870 01  TABLA-ALIAS-PLANA REDEFINES TABLA-ALIAS.
000880     05  TA-FILA-ALFA OCCURS 200 TIMES
000890                                   PIC X(61).
000900*    ------------------------------------------------ CONTADORES
000910 01  WS-CONTADORES.
000920     05  WS-SUB                    PIC 9(03) COMP.
000930     05  WS-CANT-AGREGADOS         PIC 9(03) COMP VALUE ZERO.
000940     05  WS-CANT-GRABADOS          PIC 9(03) COMP VALUE ZERO.
000950     05  WS-YA-EXISTE-IND          PIC X(01) VALUE "N".
000960         88  WS-YA-EXISTE              VALUE "S".
000970         88  WS-NO-EXISTE              VALUE "N".
000980*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
000990 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "=".
001000 77  NUMERO-CORRELATIVO        PIC 9(03) COMP VALUE ZERO.
001010 PROCEDURE DIVISION.
001020 1000-INICIO.
001030     PERFORM 1100-ABRIR-ARCHIVOS  THRU 1100-EXIT.
001040     PERFORM 1200-CARGAR-ALIAS    THRU 1200-EXIT.
001050     PERFORM 2000-PROCESAR-CONFIRMADOS THRU 2000-EXIT.
001060     PERFORM 3000-GRABAR-TABLA    THRU 3000-EXIT.
001070     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001080     DISPLAY "CORCREA3 - ALIAS AGREGADOS: " WS-CANT-AGREGADOS
001090         UPON CONSOLE.
001100     DISPLAY "CORCREA3 - ALIAS GRABADOS.: " WS-CANT-GRABADOS
001110         UPON CONSOLE.
001120     DISPLAY "CORCREA3 - PARES NUEVOS CORRELATIVO: " NUMERO-CORRELATIVO
001130         UPON CONSOLE.
001140     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001150     CLOSE ARCH-ALIAS-VIEJO ARCH-CONFIRMADO ARCH-ALIAS-NUEVO.
001160     GOBACK.
001170*----------------------------------------------------------------
001180 1100-ABRIR-ARCHIVOS.
001190     OPEN INPUT  ARCH-ALIAS-VIEJO.
001200     OPEN INPUT  ARCH-CONFIRMADO.
001210     OPEN OUTPUT ARCH-ALIAS-NUEVO.
001220 1100-EXIT.
001230     EXIT.
001240*----------------------------------------------------------------
001250 1200-CARGAR-ALIAS.
001260     READ ARCH-ALIAS-VIEJO AT END GO TO 1200-EXIT.
001270     IF CORALIA-REG-ALFA = SPACES GO TO 1200-CARGAR-ALIAS.
001280     IF TA-NUM-FILAS > 199 GO TO 1200-CARGAR-ALIAS.
001290     ADD 1 TO TA-NUM-FILAS.
001300     MOVE AL-COLUMNA-DESTINO TO TA-DESTINO (TA-NUM-FILAS).
001310     MOVE AL-COLUMNA-ORIGEN  TO TA-ORIGEN  (TA-NUM-FILAS).
001320     IF AL-REG-ACTIVO
001330        SET TA-ACTIVO (TA-NUM-FILAS) TO TRUE
001340     ELSE
001350        SET TA-BORRADO (TA-NUM-FILAS) TO TRUE
001360     END-IF.
001370     GO TO 1200-CARGAR-ALIAS.
001380 1200-EXIT.
001390     EXIT.
001400*----------------------------------------------------------------
001410* CADA LINEA CONFIRMADA CON ORIGEN NO VACIO SE AGREGA A LA TABLA  *
001420* EN MEMORIA, SALVO QUE EL PAR DESTINO/ORIGEN YA EXISTA ACTIVO.   *
001430*----------------------------------------------------------------
001440 2000-PROCESAR-CONFIRMADOS.
001450     READ ARCH-CONFIRMADO AT END GO TO 2000-EXIT.
001460     IF CORMAPC-REG-ALFA = SPACES GO TO 2000-PROCESAR-CONFIRMADOS.
001470     IF MC-COLUMNA-ORIGEN = SPACES GO TO 2000-PROCESAR-CONFIRMADOS.
001480     PERFORM 2100-BUSCAR-EXISTENTE THRU 2100-EXIT.
001490     IF WS-NO-EXISTE
001500        PERFORM 2200-AGREGAR-ALIAS THRU 2200-EXIT
001510     END-IF.
001520     GO TO 2000-PROCESAR-CONFIRMADOS.
001530 2000-EXIT.
001540     EXIT.
001550 2100-BUSCAR-EXISTENTE.
001560     SET WS-NO-EXISTE TO TRUE.
001570     MOVE 1 TO WS-SUB.
001580 2110-BUSCAR-EXISTENTE-CICLO.
001590     IF WS-SUB > TA-NUM-FILAS GO TO 2100-EXIT.
001600     IF TA-ACTIVO (WS-SUB)
001610        AND TA-DESTINO (WS-SUB) = MC-COLUMNA-DESTINO
001620        AND TA-ORIGEN (WS-SUB)  = MC-COLUMNA-ORIGEN
001630        SET WS-YA-EXISTE TO TRUE
001640        GO TO 2100-EXIT
001650     END-IF.
001660     ADD 1 TO WS-SUB.
001670     GO TO 2110-BUSCAR-EXISTENTE-CICLO.
001680 2100-EXIT.
001690     EXIT.
001700 2200-AGREGAR-ALIAS.
001710     IF TA-NUM-FILAS > 199 GO TO 2200-EXIT.
001720     ADD 1 TO TA-NUM-FILAS.
001730     MOVE MC-COLUMNA-DESTINO TO TA-DESTINO (TA-NUM-FILAS).
001740     MOVE MC-COLUMNA-ORIGEN  TO TA-ORIGEN  (TA-NUM-FILAS).
001750     SET TA-ACTIVO (TA-NUM-FILAS) TO TRUE.
001760     ADD 1 TO WS-CANT-AGREGADOS.
001770     ADD 1 TO NUMERO-CORRELATIVO.
001780 2200-EXIT.
001790     EXIT.
001800*----------------------------------------------------------------
001810 3000-GRABAR-TABLA.
001820     MOVE 1 TO WS-SUB.
001830 3010-GRABAR-TABLA-CICLO.
001840     IF WS-SUB > TA-NUM-FILAS GO TO 3000-EXIT.
001850     MOVE SPACES TO REG-ALIAS-NUEVO.
001860     MOVE TA-DESTINO (WS-SUB) TO AL-COLUMNA-DESTINO-N.
001870     MOVE TA-ORIGEN  (WS-SUB) TO AL-COLUMNA-ORIGEN-N.
001880     IF TA-ACTIVO (WS-SUB)
001890        SET AL-REG-ACTIVO-N TO TRUE
001900     ELSE
001910        SET AL-REG-BORRADO-N TO TRUE
001920     END-IF.
001930     WRITE REG-ALIAS-NUEVO.
001940     ADD 1 TO WS-CANT-GRABADOS.
001950     ADD 1 TO WS-SUB.
001960     GO TO 3010-GRABAR-TABLA-CICLO.
001970 3000-EXIT.
001980     EXIT.
