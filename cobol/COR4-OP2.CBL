000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    COR4-OP2.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* COR4-OP2 - ETL-VAL.  RELEE EL MISMO ARCHIVO DE PROVEEDOR DEL   *
000110* CICLO (INDEPENDIENTE DE COR4-OP1) Y VALIDA LOS VALORES DE      *
000120* UNIDAD DE MEDIDA PRINCIPAL Y ALTERNATIVA CONTRA LOS CONJUNTOS   *
000130* ACEPTABLES DE LA TABLA UOM.  NO DETIENE EL CICLO - SOLO INFORMA.*
000140*                                                                *
000150*  ESTE PROGRAMA SIGUE EL MISMO PATRON DE OTROS LISTADOS DE      *
000160*  EXCEPCION DEL CICLO: "RECORRER TODO EL ARCHIVO ACUMULANDO UN  *
000170*  LISTADO DE EXCEPCIONES", APLICADO AQUI A LOS VALORES DE UOM   *
000180*  NO RECONOCIDOS EN VEZ DE A UNA COLUMNA DE PRECIO O MEDIDA     *
000190*  FUERA DE RANGO DE OTRO PROCESO DEL CICLO.                     *
000200*                                                                *
000210******************************************************************
000220*  BITACORA DE CAMBIOS                                          *
000230*  --------------------------------------------------------    *
000240*  1997-12-15 MRA  VERSION ORIGINAL - INFORME DE VALIDACION.    *
000250*  1998-01-08 CRZ  BUSQUEDA DE VALORES DISTINTOS Y LLAMADA A    *
000260*                  COR4-OP5 (VP/VA) PARA LA VALIDACION.          *
000270*  1998-03-02 CRZ  RESOLUCION DE DESCRIPCION EN EL DETALLE DEL   *
000280*                  INFORME, VIA COR4-OP5 (OPERACION "RD").       *
000290*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN LOS REGISTROS - OK.    *
000300*  2000-03-30 JPZ  TOTALES DE ETL-MAP INCLUIDOS EN EL INFORME,   *
000310*                  RECIBIDOS POR LINKAGE DESDE MENU4COR.         *
000320*  2003-07-08 LNB  LIMITE DE 30 VALORES DISTINTOS POR COLUMNA    *
000330*                  (TICKET COR-0781 - PROVEEDOR CON UOM SUCIA).  *
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     CLASS DIGITO IS "0" THRU "9".
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT ARCH-MAPEO-CTRL ASSIGN TO CORFCTL
000420         ORGANIZATION IS LINE SEQUENTIAL.
000430     SELECT ARCH-PROVEEDOR ASSIGN TO CORFSUP
000440         ORGANIZATION IS LINE SEQUENTIAL.
000450     SELECT ARCH-INFORME-VAL ASSIGN TO CORFVAL
000460         ORGANIZATION IS LINE SEQUENTIAL.
000470 DATA DIVISION.
000480 FILE SECTION.
000490 FD  ARCH-MAPEO-CTRL
000500     LABEL RECORD IS STANDARD.
000510 01  REG-MAPEO-CTRL.
000520     COPY CORMAPC.
000530 FD  ARCH-PROVEEDOR
000540     LABEL RECORD IS STANDARD.
000550 01  PROV-LINEA-MAX                PIC X(800).
000560 FD  ARCH-INFORME-VAL
000570     LABEL RECORD IS STANDARD.
000580 01  LINEA-INFORME                 PIC X(80).
000590 WORKING-STORAGE SECTION.
000600*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
000610 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "*".
000620 77  NUMERO-CORRELATIVO        PIC 9(06) COMP VALUE ZERO.
000630*    ------------------------------------------------ REDEFINES
000640     COPY CORSUPI.
000650*    ------------------------------------------- TABLA DE MAPEO
000660 01  TABLA-DESTINOS-VALORES.
000670     05  FILLER PIC X(30) VALUE "SUPPLIER CODE".
000680     05  FILLER PIC X(30) VALUE "PRODUCT BARCODE".
000690     05  FILLER PIC X(30) VALUE "DESCRIPTION".
000700     05  FILLER PIC X(30) VALUE "MAIN UNIT MEASUREMENT".
000710     05  FILLER PIC X(30) VALUE "ALTERNATIVE UNIT MEASUREMENT".
000720     05  FILLER PIC X(30) VALUE "RELATION WITH MUM".
000730     05  FILLER PIC X(30) VALUE "BOX BARCODE".
000740     05  FILLER PIC X(30) VALUE "BOX HEIGHT".
000750     05  FILLER PIC X(30) VALUE "BOX WIDTH".
000760     05  FILLER PIC X(30) VALUE "BOX LENGTH".
000770     05  FILLER PIC X(30) VALUE "PALETTE HEIGHT".
000780     05  FILLER PIC X(30) VALUE "PALETTE WIDTH".
000790     05  FILLER PIC X(30) VALUE "PALETTE LENGTH".
000800     05  FILLER PIC X(30) VALUE "VAT CATEGORY".
000810 01  TABLA-DESTINOS REDEFINES TABLA-DESTINOS-VALORES.
000820     05  TD-NOMBRE OCCURS 14 TIMES
000830                                   PIC X(30).
000840 01  TABLA-INDICES-ORIGEN.
000850     05  MI-INDICE OCCURS 14 TIMES PIC 9(02) COMP VALUE ZERO.
000860     05  FILLER                    PIC X(04).
000870*    ------------------------------------------- VALORES DISTINTOS
000880*    UNA FILA POR CADA VALOR UOM DISTINTO ENCONTRADO EN LA        *
000890*    COLUMNA, CON SU RESULTADO DE VALIDACION Y SU DESCRIPCION     *
000900*    RESUELTA (SOLO SE USA CUANDO EL VALOR RESULTA INVALIDO).     *
000910 01  TABLA-VALORES-PRIN.
000920     05  TVP-NUM-FILAS             PIC 9(02) COMP VALUE ZERO.
000930     05  TVP-FILA OCCURS 30 TIMES.
000940         10  TVP-VALOR             PIC X(10).
000950         10  TVP-VALIDO-IND        PIC X(01).
000960             88  TVP-VALIDO            VALUE "S".
000970             88  TVP-INVALIDO          VALUE "N".
000980         10  TVP-DESCRIPCION       PIC X(10).
000990 01  TABLA-VALORES-PRIN-PLANA REDEFINES TABLA-VALORES-PRIN.
001000     05  FILLER                    PIC X(02).
001010     05  TVP-FILA-ALFA OCCURS 30 TIMES
001020                                   PIC X(21).
001030 01  TABLA-VALORES-ALT.
001040     05  TVA-NUM-FILAS             PIC 9(02) COMP VALUE ZERO.
001050     05  TVA-FILA OCCURS 30 TIMES.
001060         10  TVA-VALOR             PIC X(10).
001070         10  TVA-VALIDO-IND        PIC X(01).
001080             88  TVA-VALIDO            VALUE "S".
001090             88  TVA-INVALIDO          VALUE "N".
001100         10  TVA-DESCRIPCION       PIC X(10).
001110 01  TABLA-VALORES-ALT-PLANA REDEFINES TABLA-VALORES-ALT.
001120     05  FILLER                    PIC X(02).
001130     05  TVA-FILA-ALFA OCCURS 30 TIMES
001140                                   PIC X(21).
001150*    ------------------------------------------------ CONTADORES
001160 01  WS-CONTADORES.
001170     05  WS-NUM-COLUMNAS           PIC 9(02) COMP VALUE ZERO.
001180     05  WS-SUB                    PIC 9(02) COMP.
001190     05  WS-SUB2                   PIC 9(02) COMP.
001200     05  WS-FIN-ARCHIVO-IND        PIC X(01) VALUE "N".
001210         88  WS-FIN-ARCHIVO            VALUE "S".
001220     05  WS-CANT-INVALIDOS-PRIN    PIC 9(03) COMP VALUE ZERO.
001230     05  WS-CANT-INVALIDOS-ALT     PIC 9(03) COMP VALUE ZERO.
001240     05  FILLER                    PIC X(05).
001250 01  WS-VALOR-TEXTO                PIC X(40).
001260     COPY CORUOMI.
001270*    ------------------------------------------------ LINEAS
001280 01  WS-LINEA-DETALLE.
001290     05  WS-LD-VALOR               PIC X(12).
001300     05  WS-LD-DESCRIPCION         PIC X(10).
001310     05  FILLER                    PIC X(58).
001320 01  WS-TOTAL-EDITADO              PIC ZZZZZZ9.
001330 01  WS-CONTADOR-EDITADO           PIC ZZ9.
001340 LINKAGE SECTION.
001350     COPY CORETOT REPLACING CORETOT-BLOQUE BY CORETOT-LK.
001360 PROCEDURE DIVISION USING CORETOT-LK.
001370 1000-INICIO.
001380     PERFORM 1100-ABRIR-ARCHIVOS  THRU 1100-EXIT.
001390     PERFORM 1200-LEER-ENCABEZADO THRU 1200-EXIT.
001400     PERFORM 1300-LEER-MAPEO-CTRL THRU 1300-EXIT.
001410     PERFORM 2000-PROCESAR-FILAS  THRU 2000-EXIT
001420         UNTIL WS-FIN-ARCHIVO.
001430     PERFORM 3000-VALIDAR-VALORES THRU 3000-EXIT.
001440     PERFORM 4000-IMPRIMIR-INFORME THRU 4000-EXIT.
001450     CLOSE ARCH-MAPEO-CTRL ARCH-PROVEEDOR ARCH-INFORME-VAL.
001460     GOBACK.
001470*----------------------------------------------------------------
001480 1100-ABRIR-ARCHIVOS.
001490     OPEN INPUT  ARCH-MAPEO-CTRL.
001500     OPEN INPUT  ARCH-PROVEEDOR.
001510     OPEN OUTPUT ARCH-INFORME-VAL.
001520 1100-EXIT.
001530     EXIT.
001540*----------------------------------------------------------------
001550 1200-LEER-ENCABEZADO.
001560     READ ARCH-PROVEEDOR INTO PROV-LINEA-MAX
001570         AT END SET WS-FIN-ARCHIVO TO TRUE.
001580     MOVE PROV-LINEA-MAX TO WS-PROV-LINEA.
001590     MOVE 20 TO WS-NUM-COLUMNAS.
001600 1200-EXIT.
001610     EXIT.
001620*----------------------------------------------------------------
001630* MISMA LOGICA DE COR4-OP1 - CADA PROGRAMA DEL CICLO LEE POR SU  *
001640* CUENTA EL ARCHIVO DE CONTROL (NO SE COMPARTEN AREAS ENTRE       *
001650* PROGRAMAS QUE NO SEAN LOS TOTALES DE CIERRE).                  *
001660*----------------------------------------------------------------
001670 1300-LEER-MAPEO-CTRL.
001680     READ ARCH-MAPEO-CTRL AT END GO TO 1300-EXIT.
001690     PERFORM 1310-UBICAR-DESTINO THRU 1310-EXIT.
001700     IF WS-SUB2 = ZERO GO TO 1300-LEER-MAPEO-CTRL.
001710     PERFORM 1320-UBICAR-ORIGEN THRU 1320-EXIT.
001720     MOVE WS-SUB TO MI-INDICE (WS-SUB2).
001730     GO TO 1300-LEER-MAPEO-CTRL.
001740 1300-EXIT.
001750     EXIT.
001760 1310-UBICAR-DESTINO.
001770     MOVE ZERO TO WS-SUB2.
001780     MOVE 1 TO WS-SUB.
001790 1311-UBICAR-DESTINO-CICLO.
001800     IF WS-SUB > 14 GO TO 1310-EXIT.
001810     IF MC-COLUMNA-DESTINO = TD-NOMBRE (WS-SUB)
001820        MOVE WS-SUB TO WS-SUB2
001830        GO TO 1310-EXIT
001840     END-IF.
001850     ADD 1 TO WS-SUB.
001860     GO TO 1311-UBICAR-DESTINO-CICLO.
001870 1310-EXIT.
001880     EXIT.
001890 1320-UBICAR-ORIGEN.
001900     MOVE ZERO TO WS-SUB.
001910     IF MC-COLUMNA-ORIGEN = SPACES GO TO 1320-EXIT.
001920     MOVE 1 TO WS-SUB.
001930 1321-UBICAR-ORIGEN-CICLO.
001940     IF WS-SUB > WS-NUM-COLUMNAS
001950        MOVE ZERO TO WS-SUB
001960        GO TO 1320-EXIT
001970     END-IF.
001980     IF MC-COLUMNA-ORIGEN = WS-CAB-COLUMNA (WS-SUB)
001990        GO TO 1320-EXIT
002000     END-IF.
002010     ADD 1 TO WS-SUB.
002020     GO TO 1321-UBICAR-ORIGEN-CICLO.
002030 1320-EXIT.
002040     EXIT.
002050*----------------------------------------------------------------
002060* RECORRE LAS FILAS DE DATOS Y ACUMULA LOS VALORES DISTINTOS DE   *
002070* LA UNIDAD PRINCIPAL (MI-INDICE(4)) Y LA ALTERNATIVA             *
002080* (MI-INDICE(5)); VALORES VACIOS NO SE ACUMULAN.                  *
002090*----------------------------------------------------------------
002100 2000-PROCESAR-FILAS.
002110     READ ARCH-PROVEEDOR INTO PROV-LINEA-MAX
002120         AT END SET WS-FIN-ARCHIVO TO TRUE
002130         GO TO 2000-EXIT.
002140     MOVE PROV-LINEA-MAX TO WS-PROV-LINEA.
002150     IF MI-INDICE (4) NOT = ZERO
002160        MOVE WS-DAT-CELDA (MI-INDICE (4)) (1:10) TO WS-VALOR-TEXTO (1:10)
002170        IF WS-VALOR-TEXTO (1:10) NOT = SPACES
002180           PERFORM 2100-ACUMULAR-PRIN THRU 2100-EXIT
002190        END-IF
002200     END-IF.
002210     IF MI-INDICE (5) NOT = ZERO
002220        MOVE WS-DAT-CELDA (MI-INDICE (5)) (1:10) TO WS-VALOR-TEXTO (1:10)
002230        IF WS-VALOR-TEXTO (1:10) NOT = SPACES
002240           PERFORM 2200-ACUMULAR-ALT THRU 2200-EXIT
002250        END-IF
002260     END-IF.
002270 2000-EXIT.
002280     EXIT.
002290 2100-ACUMULAR-PRIN.
002300     MOVE 1 TO WS-SUB.
002310 2110-ACUMULAR-PRIN-CICLO.
002320     IF WS-SUB > TVP-NUM-FILAS GO TO 2120-ACUMULAR-PRIN-NUEVO.
002330     IF TVP-VALOR (WS-SUB) = WS-VALOR-TEXTO (1:10) GO TO 2100-EXIT.
002340     ADD 1 TO WS-SUB.
002350     GO TO 2110-ACUMULAR-PRIN-CICLO.
002360 2120-ACUMULAR-PRIN-NUEVO.
002370     IF TVP-NUM-FILAS > 29 GO TO 2100-EXIT.
002380     ADD 1 TO TVP-NUM-FILAS.
002390     MOVE WS-VALOR-TEXTO (1:10) TO TVP-VALOR (TVP-NUM-FILAS).
002400 2100-EXIT.
002410     EXIT.
002420 2200-ACUMULAR-ALT.
002430     MOVE 1 TO WS-SUB.
002440 2210-ACUMULAR-ALT-CICLO.
002450     IF WS-SUB > TVA-NUM-FILAS GO TO 2220-ACUMULAR-ALT-NUEVO.
002460     IF TVA-VALOR (WS-SUB) = WS-VALOR-TEXTO (1:10) GO TO 2200-EXIT.
002470     ADD 1 TO WS-SUB.
002480     GO TO 2210-ACUMULAR-ALT-CICLO.
002490 2220-ACUMULAR-ALT-NUEVO.
002500     IF TVA-NUM-FILAS > 29 GO TO 2200-EXIT.
002510     ADD 1 TO TVA-NUM-FILAS.
002520     MOVE WS-VALOR-TEXTO (1:10) TO TVA-VALOR (TVA-NUM-FILAS).
002530 2200-EXIT.
002540     EXIT.
002550*----------------------------------------------------------------
002560* VALIDA CADA VALOR DISTINTO CONTRA EL CONJUNTO ACEPTABLE (VIA    *
002570* COR4-OP5, OPERACIONES "VP" Y "VA") Y RESUELVE LA DESCRIPCION    *
002580* COMBINADA DE LOS QUE RESULTEN INVALIDOS (OPERACION "RD").       *
002590*----------------------------------------------------------------
002600 3000-VALIDAR-VALORES.
002610     MOVE 1 TO WS-SUB.
002620 3100-VALIDAR-PRIN-CICLO.
002630     IF WS-SUB > TVP-NUM-FILAS GO TO 3200-VALIDAR-ALT-INICIO.
002640     MOVE "VP" TO UI-OPERACION.
002650     MOVE TVP-VALOR (WS-SUB) TO UI-ENTRADA.
002660     CALL "COR4-OP5" USING CORUOMI-BLOQUE.
002670     IF UI-ENCONTRADO
002680        SET TVP-VALIDO (WS-SUB) TO TRUE
002690     ELSE
002700        SET TVP-INVALIDO (WS-SUB) TO TRUE
002710        ADD 1 TO WS-CANT-INVALIDOS-PRIN
002720        MOVE "RD" TO UI-OPERACION
002730        CALL "COR4-OP5" USING CORUOMI-BLOQUE
002740        MOVE UI-SALIDA (1:10) TO TVP-DESCRIPCION (WS-SUB)
002750     END-IF.
002760     ADD 1 TO WS-SUB.
002770     GO TO 3100-VALIDAR-PRIN-CICLO.
002780 3200-VALIDAR-ALT-INICIO.
002790     MOVE 1 TO WS-SUB.
002800 3210-VALIDAR-ALT-CICLO.
002810     IF WS-SUB > TVA-NUM-FILAS GO TO 3000-EXIT.
002820     MOVE "VA" TO UI-OPERACION.
002830     MOVE TVA-VALOR (WS-SUB) TO UI-ENTRADA.
002840     CALL "COR4-OP5" USING CORUOMI-BLOQUE.
002850     IF UI-ENCONTRADO
002860        SET TVA-VALIDO (WS-SUB) TO TRUE
002870     ELSE
002880        SET TVA-INVALIDO (WS-SUB) TO TRUE
002890        ADD 1 TO WS-CANT-INVALIDOS-ALT
002900        MOVE "RD" TO UI-OPERACION
002910        CALL "COR4-OP5" USING CORUOMI-BLOQUE
002920        MOVE UI-SALIDA (1:10) TO TVA-DESCRIPCION (WS-SUB)
002930     END-IF.
002940     ADD 1 TO WS-SUB.
002950     GO TO 3210-VALIDAR-ALT-CICLO.
002960 3000-EXIT.
002970     EXIT.
002980*----------------------------------------------------------------
002990* ARMA EL INFORME DE VALIDACION Y TOTALES (VER SPEC - REPORTS).   *
003000*----------------------------------------------------------------
003010 4000-IMPRIMIR-INFORME.
003020     MOVE SPACES TO LINEA-INFORME.
003030     MOVE "CORGRES S.A. - INFORME DE VALIDACION UOM (ETL-VAL)"
003040       TO LINEA-INFORME (1:50).
003050     WRITE LINEA-INFORME.
003060     MOVE SPACES TO LINEA-INFORME.
003070     MOVE "ARCHIVO: " TO LINEA-INFORME (1:9).
003080     MOVE ET-NOMBRE-ARCHIVO TO LINEA-INFORME (10:30).
003090     WRITE LINEA-INFORME.
003100     MOVE SPACES TO LINEA-INFORME.
003110     MOVE LINEA-SUBRAYADO (1:50) TO LINEA-INFORME (1:50).
003120     WRITE LINEA-INFORME.
003130     PERFORM 4100-SECCION-PRIN THRU 4100-EXIT.
003140     PERFORM 4200-SECCION-ALT  THRU 4200-EXIT.
003150     PERFORM 4300-SECCION-TOTALES THRU 4300-EXIT.
003160 4000-EXIT.
003170     EXIT.
003180 4100-SECCION-PRIN.
003190     MOVE SPACES TO LINEA-INFORME.
003200     MOVE "COLUMNA: MAIN UNIT MEASUREMENT" TO LINEA-INFORME (1:30).
003210     IF WS-CANT-INVALIDOS-PRIN = ZERO
003220        MOVE "ESTADO: VALID" TO LINEA-INFORME (35:13)
003230     ELSE
003240        MOVE "ESTADO: INVALID" TO LINEA-INFORME (35:15)
003250     END-IF.
003260     WRITE LINEA-INFORME.
003270     IF WS-CANT-INVALIDOS-PRIN = ZERO GO TO 4100-EXIT.
003280     MOVE 1 TO WS-SUB.
003290 4110-SECCION-PRIN-CICLO.
003300     IF WS-SUB > TVP-NUM-FILAS GO TO 4100-EXIT.
003310     IF TVP-VALIDO (WS-SUB) GO TO 4115-SECCION-PRIN-SIG.
003320     MOVE SPACES TO WS-LINEA-DETALLE.
003330     MOVE TVP-VALOR (WS-SUB) TO WS-LD-VALOR.
003340     MOVE TVP-DESCRIPCION (WS-SUB) TO WS-LD-DESCRIPCION.
003350     ADD 1 TO NUMERO-CORRELATIVO.
003360     MOVE NUMERO-CORRELATIVO TO WS-CONTADOR-EDITADO.
003370     MOVE SPACES TO LINEA-INFORME.
003380     MOVE WS-CONTADOR-EDITADO TO LINEA-INFORME (1:3).
003390     MOVE WS-LINEA-DETALLE TO LINEA-INFORME (5:76).
003400     WRITE LINEA-INFORME.
003410 4115-SECCION-PRIN-SIG.
003420     ADD 1 TO WS-SUB.
003430     GO TO 4110-SECCION-PRIN-CICLO.
003440 4100-EXIT.
003450     EXIT.
003460 4200-SECCION-ALT.
003470     MOVE SPACES TO LINEA-INFORME.
003480     WRITE LINEA-INFORME.
003490     MOVE SPACES TO LINEA-INFORME.
003500     MOVE "COLUMNA: ALTERNATIVE UNIT MEASUREMENT"
003510       TO LINEA-INFORME (1:38).
003520     IF WS-CANT-INVALIDOS-ALT = ZERO
003530        MOVE "ESTADO: VALID" TO LINEA-INFORME (43:13)
003540     ELSE
003550        MOVE "ESTADO: INVALID" TO LINEA-INFORME (43:15)
003560     END-IF.
003570     WRITE LINEA-INFORME.
003580     IF WS-CANT-INVALIDOS-ALT = ZERO GO TO 4200-EXIT.
003590     MOVE 1 TO WS-SUB.
003600 4210-SECCION-ALT-CICLO.
003610     IF WS-SUB > TVA-NUM-FILAS GO TO 4200-EXIT.
003620     IF TVA-VALIDO (WS-SUB) GO TO 4215-SECCION-ALT-SIG.
003630     MOVE SPACES TO WS-LINEA-DETALLE.
003640     MOVE TVA-VALOR (WS-SUB) TO WS-LD-VALOR.
003650     MOVE TVA-DESCRIPCION (WS-SUB) TO WS-LD-DESCRIPCION.
003660     ADD 1 TO NUMERO-CORRELATIVO.
003670     MOVE NUMERO-CORRELATIVO TO WS-CONTADOR-EDITADO.
003680     MOVE SPACES TO LINEA-INFORME.
003690     MOVE WS-CONTADOR-EDITADO TO LINEA-INFORME (1:3).
003700     MOVE WS-LINEA-DETALLE TO LINEA-INFORME (5:76).
003710     WRITE LINEA-INFORME.
003720 4215-SECCION-ALT-SIG.
003730     ADD 1 TO WS-SUB.
003740     GO TO 4210-SECCION-ALT-CICLO.
003750 4200-EXIT.
003760     EXIT.
003770 4300-SECCION-TOTALES.
003780     MOVE SPACES TO LINEA-INFORME.
003790     WRITE LINEA-INFORME.
003800     MOVE SPACES TO LINEA-INFORME.
003810     MOVE "TOTALES DE CICLO" TO LINEA-INFORME (1:16).
003820     WRITE LINEA-INFORME.
003830     MOVE SPACES TO LINEA-INFORME.
003840     MOVE "REGISTROS LEIDOS.......: " TO LINEA-INFORME (1:25).
003850     MOVE ET-REGISTROS-LEIDOS TO WS-TOTAL-EDITADO.
003860     MOVE WS-TOTAL-EDITADO TO LINEA-INFORME (26:7).
003870     WRITE LINEA-INFORME.
003880     MOVE SPACES TO LINEA-INFORME.
003890     MOVE "REGISTROS ESCRITOS.....: " TO LINEA-INFORME (1:25).
003900     MOVE ET-REGISTROS-ESCRITOS TO WS-TOTAL-EDITADO.
003910     MOVE WS-TOTAL-EDITADO TO LINEA-INFORME (26:7).
003920     WRITE LINEA-INFORME.
003930     MOVE SPACES TO LINEA-INFORME.
003940     MOVE "COLUMNAS SIN MAPEAR....: " TO LINEA-INFORME (1:25).
003950     MOVE ET-COLUMNAS-SIN-MAPEAR TO WS-CONTADOR-EDITADO.
003960     MOVE WS-CONTADOR-EDITADO TO LINEA-INFORME (26:3).
003970     WRITE LINEA-INFORME.
003980     MOVE SPACES TO LINEA-INFORME.
003990     MOVE "UOM PRINCIPAL INVALIDOS: " TO LINEA-INFORME (1:25).
004000     MOVE WS-CANT-INVALIDOS-PRIN TO WS-CONTADOR-EDITADO.
004010     MOVE WS-CONTADOR-EDITADO TO LINEA-INFORME (26:3).
004020     WRITE LINEA-INFORME.
004030     MOVE SPACES TO LINEA-INFORME.
004040     MOVE "UOM ALTERNAT. INVALIDOS: " TO LINEA-INFORME (1:25).
004050     MOVE WS-CANT-INVALIDOS-ALT TO WS-CONTADOR-EDITADO.
004060     MOVE WS-CONTADOR-EDITADO TO LINEA-INFORME (26:3).
004070     WRITE LINEA-INFORME.
004080     MOVE WS-CANT-INVALIDOS-PRIN TO ET-UOM-PRIN-INVALIDOS.
004090     MOVE WS-CANT-INVALIDOS-ALT  TO ET-UOM-ALT-INVALIDOS.
004100 4300-EXIT.
004110     EXIT.
