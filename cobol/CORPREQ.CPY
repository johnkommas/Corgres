000010*****************************************************************
000020* CORPREQ.CPY                                                   *
000030* PRICING REQUEST RECORD - ONE LINE PER TILE CONSIGNMENT TO BE  *
000040* COSTED BY COR4-OP3.  QUANTITIES ARE ALWAYS M2 (SQUARE         *
000050* METRES) - THE PLANT DOES NOT PRICE BY BOX OR BY PALLET.       *
000060*****************************************************************
000070*  CH LOG  -------------------------------------------------- *
000080*  1998-05-14 JPZ  ORIGINAL LAYOUT FOR THE PRICING ENGINE.     *
000090*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000100*  2000-03-30 JPZ  ADDED FREIGHT-OVERRIDE FOR POLAND LANES.    *
000110*  2003-07-08 LNB  ADDED TRANSPORT-MODE (ROAD / GROUPAGE).     *
000120*****************************************************************
000130 01  CORPREQ-REG.
000140     05  PQ-ID-SOLICITUD           PIC X(08).
000150     05  PQ-PRECIO-COMPRA-M2       PIC 9(05)V99.
000160     05  PQ-CANTIDAD-M2            PIC 9(06)V99.
000170     05  PQ-KG-M2-IND              PIC X(01).
000180         88  PQ-KG-M2-PRESENTE         VALUE "P".
000190         88  PQ-KG-M2-AUSENTE          VALUE "A".
000200     05  PQ-KG-POR-M2              PIC 9(03)V99.
000210     05  PQ-NUM-PALETAS            PIC 9(03).
000220     05  PQ-TIPO-PALETA            PIC X(10).
000230         88  PQ-PALETA-EU              VALUE "EU".
000240         88  PQ-PALETA-INDUSTRIAL      VALUE "INDUSTRIAL".
000250     05  PQ-ORIGEN                 PIC X(02).
000260         88  PQ-ORIGEN-ESPANA          VALUE "ES".
000270         88  PQ-ORIGEN-ITALIA          VALUE "IT".
000280         88  PQ-ORIGEN-PORTUGAL        VALUE "PT".
000290         88  PQ-ORIGEN-POLONIA         VALUE "PL".
000300     05  PQ-DESTINO                PIC X(10).
000310         88  PQ-DESTINO-CONTINENTE     VALUE "MAINLAND".
000320         88  PQ-DESTINO-CRETA          VALUE "CRETE".
000330     05  PQ-MARGEN                 PIC V9(04).
000340     05  PQ-MODO-TRANSPORTE        PIC X(08).
000350         88  PQ-MODO-CARRETERA         VALUE "ROAD".
000360         88  PQ-MODO-GROUPAGE          VALUE "GROUPAGE".
000370     05  PQ-FLETE-MANUAL-IND       PIC X(01).
000380         88  PQ-FLETE-MANUAL-PRESENTE  VALUE "P".
000390         88  PQ-FLETE-MANUAL-AUSENTE   VALUE "A".
000400     05  PQ-FLETE-MANUAL           PIC 9(06)V99.
000410     05  FILLER                    PIC X(10).
