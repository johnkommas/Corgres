000010*****************************************************************
000020* CORPROD.CPY                                                   *
000030* ERP PRODUCT RECORD - FIXED LAYOUT FOR THE ERP CATALOG FEED.    *
000040* USED AS THE ETL-MAP WORKING RECORD AND AS THE OUTPUT RECORD   *
000050* WRITTEN TO THE ERP PRODUCT FILE (CORFPROD).  ONE RECORD PER   *
000060* SUPPLIER ITEM.  DESCRIPTIONS AND UNIT NAMES MAY CARRY GREEK   *
000070* TEXT - NO CHARACTER-SET RESTRICTION IS APPLIED HERE.          *
000080*****************************************************************
000090*  CH LOG  -------------------------------------------------- *
000100*  1994-02-11 CRZ  ORIGINAL LAYOUT PER OFICIO 004/94.          *
000110*  1994-06-30 CRZ  ADDED PALETA WIDTH/LENGTH DEFAULT FLAGS.    *
000120*  1996-01-09 MRA  ADDED RELATION-WITH-MUM PRESENCE FLAG.      *
000130*  1999-01-05 MRA  Y2K - NO DATE FIELDS ON THIS RECORD, N/A.   *
000140*  2001-04-17 JPZ  IVA CATEGORY PASSTHROUGH FIELD ADDED.       *
000150*****************************************************************
000160 01  CORPROD-REG.
000170*    ------------------------------------------------ IDENTIF.
000180     05  CP-COD-PROVEEDOR          PIC X(15).
000190     05  CP-BARRA-PRODUCTO         PIC X(13).
000200     05  CP-DESCRIPCION            PIC X(40).
000210*    ------------------------------------------------ UNIDADES
000220     05  CP-UMED-PRINCIPAL         PIC X(08).
000230     05  CP-UMED-ALTERNATIVA       PIC X(08).
000240     05  CP-REL-MUM-IND            PIC X(01).
000250         88  CP-REL-MUM-PRESENTE       VALUE "P".
000260         88  CP-REL-MUM-AUSENTE        VALUE "A".
000270     05  CP-REL-CON-MUM            PIC 9(05)V99.
000280*    ------------------------------------------------ CAJA
000290     05  CP-BARRA-CAJA             PIC X(13).
000300     05  CP-CAJA-BLOQUE.
000310         10  CP-CAJA-IND           PIC X(03).
000320             88  CP-CAJA-ALTO-PRESENTE     VALUE "P--".
000330             88  CP-CAJA-ALTO-AUSENTE      VALUE "A--".
000340         10  CP-CAJA-ALTO          PIC 9(03)V99.
000350         10  CP-CAJA-ANCHO         PIC 9(03)V99.
000355         10  CP-CAJA-LARGO         PIC 9(03)V99.
000356*    ------------------------------------------------ PALETA
000370     05  CP-PALETA-IND             PIC X(01).
000380         88  CP-PALETA-ALTO-PRESENTE   VALUE "P".
000390         88  CP-PALETA-ALTO-AUSENTE    VALUE "A".
000400     05  CP-PALETA-ALTO            PIC 9(03)V99.
000410     05  CP-PALETA-ANCHO-IND       PIC X(01).
000420         88  CP-PALETA-ANCHO-PRESENTE  VALUE "P".
000430         88  CP-PALETA-ANCHO-AUSENTE   VALUE "A".
000440     05  CP-PALETA-ANCHO           PIC 9(03)V99.
000450     05  CP-PALETA-LARGO-IND       PIC X(01).
000460         88  CP-PALETA-LARGO-PRESENTE  VALUE "P".
000470         88  CP-PALETA-LARGO-AUSENTE   VALUE "A".
000480     05  CP-PALETA-LARGO           PIC 9(03)V99.
000490*    ------------------------------------------------ VARIOS
000500     05  CP-COD-IVA                PIC X(04).
000510*    A REDEFINITION OF THE CAJA BLOCK AS ONE ALPHANUMERIC       *
000520*    STRING IS KEPT FOR THE CASES WHERE THE EXPORT PASS NEEDS   *
000530*    TO BLANK THE WHOLE CAJA GROUP IN ONE MOVE (2200-CONVERTIR).*
000540     05  CP-CAJA-ALFA REDEFINES CP-CAJA-BLOQUE
000550                                   PIC X(18).
000560     05  FILLER                    PIC X(10).
