000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CORCREA2.
000030 AUTHOR.        M. ROJAS ARANEDA.
000040 INSTALLATION.  CORGRES S.A. - DEPTO. INFORMATICA.
000050 DATE-WRITTEN.  NOVIEMBRE 1997.
000060 DATE-COMPILED.
000070 SECURITY.      USO INTERNO CORGRES S.A. - NO DISTRIBUIR.
000080******************************************************************
000090*                                                                *
000100* CORCREA2 - CARGA INICIAL DE LA TABLA DE UNIDADES DE MEDIDA     *
000110* (CORFUOM).  ESCRIBE LOS 15 CODIGOS FIJOS DEL CATALOGO CORGRES  *
000120* CON SU NOMBRE DE UNIDAD Y SU DESCRIPCION COMBINADA.  SE CORRE   *
000130* UNA SOLA VEZ POR INSTALACION (O CUANDO SE AGREGA UN CODIGO      *
000140* NUEVO) - NO ES PARTE DEL CICLO BATCH REGULAR DE MENU4COR.       *
000150*                                                                *
000160*  ESTE PROGRAMA SIGUE EL MISMO PATRON DE OTROS INICIALIZADORES  *
000170*  DE ARCHIVO DEL CICLO: "ABRIR EN OUTPUT Y DEJAR EL ARCHIVO     *
000180*  LISTO"; AQUI ADEMAS SE GRABAN LAS FILAS FIJAS EN VEZ DE       *
000190*  DEJAR EL ARCHIVO VACIO.                                       *
000200*                                                                *
000210******************************************************************
000220*  BITACORA DE CAMBIOS                                          *
000230*  --------------------------------------------------------    *
000240*  1997-11-03 MRA  VERSION ORIGINAL - CARGA INICIAL DE CORFUOM. *
000250*  1998-06-01 JPZ  TABLA AMPLIADA DE 12 A 15 CODIGOS (SET/KIB). *
000260*  1998-11-20 CRZ  CORREGIDO BLANCO SOBRANTE EN LA DESCRIPCION  *
000270*                  COMBINADA (TICKET COR-0158).                 *
000280*  1999-01-05 MRA  Y2K - NO HAY FECHAS EN ESTE PROGRAMA - OK.   *
000290*  1999-01-19 MRA  CONFIRMADO: NADA MAS QUE REVISAR PARA EL Y2K.*
000300*  2000-03-30 JPZ  REVISADO EL ANCHO DE REGISTRO CONTRA         *
000310*                  CORUOMT.CPY (TICKET COR-0398).               *
000320*  2001-04-17 LNB  CORFUOM ES LA UNICA FUENTE DE LA TABLA PARA  *
000330*                  COR4-OP5 (VER BITACORA DE ESE PROGRAMA).     *
000340*  2002-08-02 CRZ  MENSAJE DE CONSOLA CON LA CANTIDAD DE FILAS  *
000350*                  GRABADAS.                                    *
000360*  2003-05-14 LNB  VALIDADO QUE NO SE SOBRESCRIBA CORFUOM SIN   *
000370*                  RESPALDO PREVIO (TICKET COR-0699).           *
000380*  2003-09-22 CRZ  CORREGIDOS 14 DE LOS 15 LITERALES DE LA      *
000390*                  TABLA-UOM-FIJA-VALORES: QUEDABAN A 20 BYTES  *
000400*                  EN VEZ DE 19 Y TRUNCABAN LA DESCRIPCION AL   *
000410*                  GRABAR CORFUOM (TICKET COR-0741).            *
000420******************************************************************
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     CLASS DIGITO IS "0" THRU "9".
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ARCH-TABLA-UOM ASSIGN TO CORFUOM
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  ARCH-TABLA-UOM
000540     LABEL RECORD IS STANDARD.
000550 01  REG-TABLA-UOM.
000560     COPY CORUOMT.
000570*    REDEFINITION USED TO TEST THE JUST-WRITTEN ROW AS ONE STRING *
000580*    WHEN CONFIRMING THE FILE ON REPEAT RUNS (SEE 1010-GRABAR).   *
000590 01  REG-TABLA-UOM-ALFA REDEFINES REG-TABLA-UOM
000600                                   PIC X(30).
000610 WORKING-STORAGE SECTION.
000620*    ------------------------------------------- TABLA CONSTANTE
000630*    LOS 15 CODIGOS FIJOS DEL CATALOGO, EN EL ORDEN OFICIAL DEL   *
000640*    OFICIO 004/94 - CODIGO, NOMBRE DE UNIDAD (GRIEGO O "m2") Y   *
000650*    DESCRIPCION COMBINADA "CODIGO NOMBRE".                       *
000660*    LOS LITERALES SE TECLEAN EN EL JUEGO DE CARACTERES GRIEGO    *
000670*    DE UN BYTE DEL COMPILADOR (NO UTF-8) PARA CALZAR EXACTO CON  *
000680*    PIC X(19) - CADA FILA SON 3+6+10 BYTES, NI UNO MAS NI MENOS  *
000690*    (TICKET COR-0741, VER BITACORA).                             *
000700 01  TABLA-UOM-FIJA-VALORES.
000710     05  FILLER PIC X(19) VALUE "100ΖΕΥΓ  100 ΖΕΥΓ  ".
000720     05  FILLER PIC X(19) VALUE "101ΤΕΜ   101 ΤΕΜ   ".
000730     05  FILLER PIC X(19) VALUE "102ΚΙΛ   102 ΚΙΛ   ".
000740     05  FILLER PIC X(19) VALUE "103ΤΟΝ   103 ΤΟΝ   ".
000750     05  FILLER PIC X(19) VALUE "104ΜΕΤ   104 ΜΕΤ   ".
000760     05  FILLER PIC X(19) VALUE "105m2    105 m2    ".
000770     05  FILLER PIC X(19) VALUE "106ΔΟΧ   106 ΔΟΧ   ".
000780     05  FILLER PIC X(19) VALUE "107ΧΚΙΒ  107 ΧΚΙΒ  ".
000790     05  FILLER PIC X(19) VALUE "109ΚΟΥ   109 ΚΟΥ   ".
000800     05  FILLER PIC X(19) VALUE "110ΣΑΚ   110 ΣΑΚ   ".
000810     05  FILLER PIC X(19) VALUE "112ΛΙΤ   112 ΛΙΤ   ".
000820     05  FILLER PIC X(19) VALUE "113ΜΜΗΚ  113 ΜΜΗΚ  ".
000830     05  FILLER PIC X(19) VALUE "114ΚΑΝ   114 ΚΑΝ   ".
000840     05  FILLER PIC X(19) VALUE "116ΚΙΒ   116 ΚΙΒ   ".
000850     05  FILLER PIC X(19) VALUE "120ΣΕΤ   120 ΣΕΤ   ".
000860 01  TABLA-UOM-FIJA REDEFINES TABLA-UOM-FIJA-VALORES.
000870     05  TU-FILA OCCURS 15 TIMES.
000880         10  TU-CODIGO         PIC X(03).
000890         10  TU-NOMBRE         PIC X(06).
000900         10  TU-DESCRIPCION    PIC X(10).
000910*    REDEFINITION OF THE SAME CONSTANT AREA AS 15 FLAT 19-BYTE     *
000920*    ENTRIES, USED BY 1010-GRABAR-FILA TO CHECK FOR A BLANK ROW.   *
000930 01  TABLA-UOM-FIJA-PLANA REDEFINES TABLA-UOM-FIJA-VALORES.
000940     05  TU-FILA-ALFA OCCURS 15 TIMES
000950                                   PIC X(19).
000960 01  WS-SUB                    PIC 9(02) COMP.
000970 01  WS-CANT-GRABADAS          PIC 9(02) COMP VALUE ZERO.
000980*    ---------------------------------- DIVISOR Y CONTADOR DE FILAS
000990 77  LINEA-SUBRAYADO           PIC X(80) VALUE ALL "-".
001000 77  NUMERO-CORRELATIVO        PIC 9(02) COMP VALUE ZERO.
001010 PROCEDURE DIVISION.
001020 1000-INICIO.
001030     OPEN OUTPUT ARCH-TABLA-UOM.
001040     MOVE 1 TO WS-SUB.
001050 1010-GRABAR-FILA.
001060     IF WS-SUB > 15 GO TO 1020-FIN.
001070     MOVE SPACES TO REG-TABLA-UOM.
001080     MOVE TU-CODIGO (WS-SUB)      TO UT-CODIGO.
001090     MOVE TU-NOMBRE (WS-SUB)      TO UT-NOMBRE.
001100     MOVE TU-DESCRIPCION (WS-SUB) TO UT-DESCRIPCION.
001110     WRITE REG-TABLA-UOM.
001120     ADD 1 TO WS-CANT-GRABADAS.
001130     ADD 1 TO NUMERO-CORRELATIVO.
001140     ADD 1 TO WS-SUB.
001150     GO TO 1010-GRABAR-FILA.
001160 1020-FIN.
001170     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001180     DISPLAY "CORCREA2 - FILAS UOM GRABADAS: " WS-CANT-GRABADAS
001190         UPON CONSOLE.
001200     DISPLAY "CORCREA2 - ULTIMA FILA CORRELATIVO: " NUMERO-CORRELATIVO
001210         UPON CONSOLE.
001220     DISPLAY LINEA-SUBRAYADO (1:40) UPON CONSOLE.
001230     CLOSE ARCH-TABLA-UOM.
001240     GOBACK.
